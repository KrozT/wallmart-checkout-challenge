000100*****************************************************************
000200*  CBLCKIN.CPY                                                  *
000300*  CHECKOUT REQUEST RECORD - ONE PER CART TO BE CHECKED OUT.     *
000400*  THIS IS THE TRANSACTION FILE THAT DRIVES THE WHOLE RUN.       *
000500*  REQ-COUPON-CODES MAY HOLD BLANK, MIXED-CASE, OR DUPLICATE      *
000600*  ENTRIES; THE COUPON VALIDATOR CLEANS THEM UP.                  *
000700*****************************************************************
000800 01  CKIN-REC.
000900     05  CKIN-CART-ID            PIC X(8).
001000     05  CKIN-PAY-METHOD         PIC X(8).
001100     05  CKIN-PICKUP-FAC-ID      PIC X(8).
001200     05  CKIN-COUPON-CODES OCCURS 5 TIMES
001300                             PIC X(16).
001400     05  FILLER                  PIC X(20).
