000100*****************************************************************
000200*  CBLPROM.CPY                                                  *
000300*  PROMOTION HEADER RECORD.  FILE IS KEPT IN ASCENDING           *
000400*  PROMO-PRIORITY ORDER ON DISK; THE PROMOTION ENGINE WALKS      *
000500*  ACTIVE PROMOTIONS IN THAT ORDER AGAINST EVERY CART.            *
000600*****************************************************************
000700 01  PROM-REC.
000800     05  PROM-CODE               PIC X(16).
000900     05  PROM-NAME               PIC X(30).
001000     05  PROM-DESC               PIC X(30).
001100     05  PROM-PRIORITY           PIC S9(4).
001200     05  PROM-ACTIVE             PIC X(1).
001300         88  PROM-IS-ACTIVE          VALUE 'Y'.
001400     05  FILLER                  PIC X(20).
