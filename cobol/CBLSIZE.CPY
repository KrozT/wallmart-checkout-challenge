000100*****************************************************************
000200*  CBLSIZE.CPY                                                  *
000300*  SIZE CATEGORY RANGE RECORD - FILE IS KEPT IN ASCENDING        *
000400*  CAT-MIN-VOLUME ORDER ON DISK; THE FIRST RANGE WHOSE MIN/MAX   *
000500*  BRACKETS THE CART'S TOTAL VOLUME WINS, BOUNDS INCLUSIVE.      *
000600*****************************************************************
000700 01  CAT-REC.
000800     05  CAT-NAME                PIC X(4).
000900     05  CAT-MIN-VOLUME          PIC S9(9)V99.
001000     05  CAT-MAX-VOLUME          PIC S9(9)V99.
001100     05  CAT-NO-MAX-FLAG         PIC X(1).
001200         88  CAT-UNBOUNDED           VALUE 'Y'.
001300     05  FILLER                  PIC X(20).
