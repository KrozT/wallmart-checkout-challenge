000100*****************************************************************
000200*  CBLCPN.CPY                                                   *
000300*  COUPON RECORD.  CPN-CODE IS STORED UPPER-CASE ON DISK SO THE  *
000400*  COUPON VALIDATOR NEED ONLY UPPER-CASE THE REQUESTED CODE      *
000500*  BEFORE COMPARING.  CPN-REMAINING-USES OF -1 MEANS UNLIMITED.  *
000600*  CPN-EXPIRY OF SPACES MEANS THE COUPON NEVER EXPIRES.          *
000700*****************************************************************
000800 01  CPN-REC.
000900     05  CPN-CODE                PIC X(16).
001000     05  CPN-DESC                PIC X(30).
001100     05  CPN-TYPE                PIC X(1).
001200         88  CPN-IS-ORDER            VALUE 'O'.
001300         88  CPN-IS-SHIPPING         VALUE 'S'.
001400     05  CPN-PERCENTAGE          PIC S9(1)V9(4).
001500     05  CPN-AMOUNT              PIC S9(7)V99.
001600     05  CPN-ACTIVE              PIC X(1).
001700         88  CPN-IS-ACTIVE           VALUE 'Y'.
001800     05  CPN-STACKABLE           PIC X(1).
001900         88  CPN-IS-STACKABLE        VALUE 'Y'.
002000     05  CPN-REMAINING-USES      PIC S9(5).
002100     05  CPN-EXPIRY              PIC X(14).
002200     05  FILLER                  PIC X(20).
