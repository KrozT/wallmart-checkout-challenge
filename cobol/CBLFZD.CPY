000100*****************************************************************
000200*  CBLFZD.CPY                                                   *
000300*  FACILITY-TO-ZONE DISTANCE RECORD.  THE SHIPPING CALCULATOR    *
000400*  USES THE SMALLEST FZD-DISTANCE AMONG ALL FACILITIES THAT      *
000500*  SERVE THE CART'S ZONE AS THE DELIVERY DISTANCE.                *
000600*****************************************************************
000700 01  FZD-REC.
000800     05  FZD-FAC-ID              PIC X(8).
000900     05  FZD-ZONE-ID             PIC X(8).
001000     05  FZD-DISTANCE            PIC S9(5)V99.
001100     05  FILLER                  PIC X(20).
