000100*****************************************************************
000200*  CBLPAYD.CPY                                                  *
000300*  PAYMENT METHOD DISCOUNT RECORD - AT MOST ONE PER PAYMENT      *
000400*  METHOD.  MAY CARRY A PERCENTAGE, A FIXED AMOUNT, OR BOTH.      *
000500*****************************************************************
000600 01  PAYD-REC.
000700     05  PAYD-METHOD             PIC X(8).
000800     05  PAYD-PERCENTAGE         PIC S9(1)V9(4).
000900     05  PAYD-AMOUNT             PIC S9(7)V99.
001000     05  PAYD-DESC               PIC X(30).
001100     05  FILLER                  PIC X(20).
