000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLCKO01.
000300 AUTHOR.              D. MASELLI.
000400 INSTALLATION.        RETAIL SYSTEMS - BATCH PRICING GROUP.
000500 DATE-WRITTEN.        03/11/86.
000600 DATE-COMPILED.
000700 SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  CBLCKO01 - CHECKOUT PRICING AND QUOTATION BATCH               *
001000*                                                                *
001100*  READS THE DAILY CHECKOUT REQUEST FILE, PRICES EACH CART       *
001200*  AGAINST THE CATALOG, RUNS THE PROMOTION ENGINE AND PAYMENT-   *
001300*  METHOD DISCOUNT, DECIDES PICKUP VS DELIVERY AND PRICES THE    *
001400*  SHIPMENT, VALIDATES AND APPLIES COUPON CODES, THEN WRITES THE *
001500*  CONFIRMED ORDER (HEADER/LINES/DISCOUNTS) AND THE QUOTATION    *
001600*  REPORT.  ALL MONEY IS CHILEAN PESOS (CLP).                    *
001700*                                                                *
001800*  CHANGE LOG                                                    *
001900*  ----------                                                    *
002000*  03/11/86  DJM  ORIGINAL PROGRAM WRITTEN FOR MERCHANDISING.    *
002100*  09/02/86  DJM  ADDED PAYMENT-METHOD DISCOUNT STEP PER REQ     *
002200*                 FROM FINANCE (TICKET MER-0114).                *
002300*  04/18/87  RFK  ADDED SHIPPING COST CALCULATOR AND SIZE        *
002400*                 CATEGORY TABLE LOOKUP (TICKET MER-0201).       *
002500*  11/30/87  RFK  FIXED SUBTOTAL-FOR-PROMOS TO USE ORIGINAL CART *
002600*                 TOTAL INSTEAD OF RUNNING TOTAL - PROMOS WERE   *
002700*                 COMPOUNDING (TICKET MER-0233).                 *
002800*  06/09/88  DJM  ADDED COUPON VALIDATION AND APPLICATION        *
002900*                 (TICKET MER-0267).                             *
003000*  02/14/89  LNT  ONE-COUPON-PER-TYPE AND NON-STACKABLE CAP      *
003100*                 ADDED AFTER MARKETING STACKED FOUR COUPONS ON  *
003200*                 ONE ORDER IN THE PILOT RUN (TICKET MER-0299).  *
003300*  08/22/90  LNT  PICKUP FULFILLMENT PATH AND FACILITY ADDRESS   *
003400*                 ON THE QUOTATION REPORT (TICKET MER-0334).     *
003500*  05/03/91  RFK  CORRECTED SIZE CATEGORY FALLBACK TO LARGEST    *
003600*                 CATEGORY WHEN VOLUME EXCEEDS EVERY RANGE       *
003700*                 (TICKET MER-0358).                             *
003800*  01/27/92  DJM  REJECT REQUEST RATHER THAN ABEND WHEN THE CART *
003900*                 ID ON THE TRANSACTION FILE IS NOT ON FILE      *
004000*                 (TICKET MER-0381).                             *
004100*  10/05/93  LNT  SKU-LEVEL PROMOTION ACTIONS ADDED (FIXED AND   *
004200*                 PERCENTAGE OFF A SINGLE PRODUCT) FOR THE       *
004300*                 HOLIDAY CATALOG (TICKET MER-0420).              *
004400*  03/19/95  RFK  END-OF-RUN CONTROL TOTALS REPORT ADDED PER     *
004500*                 AUDIT REQUEST (TICKET MER-0447).                *
004600*  07/11/96  DJM  REWORKED COUPON EXPIRY TEST TO COMPARE AGAINST *
004700*                 THE RUN TIMESTAMP INSTEAD OF TODAY'S DATE SO   *
004800*                 RERUNS OF A PRIOR DAY'S FILE PRICE CORRECTLY   *
004900*                 (TICKET MER-0468).                              *
005000*  02/08/98  LNT  Y2K REMEDIATION - RUN DATE CENTURY WINDOWING   *
005100*                 ADDED TO C-RUN-DATE (WINDOW: YY LESS THAN 50   *
005200*                 IS 20XX, OTHERWISE 19XX).  TICKET Y2K-0091.    *
005300*  11/03/99  LNT  VERIFIED EXPIRY COMPARE AND GRAND TOTAL        *
005400*                 ACCUMULATORS CLEAN ACROSS THE CENTURY ROLL     *
005500*                 (TICKET Y2K-0091 CLOSEOUT).                    *
005600*  06/14/01  RFK  FREE-SHIPPING COUPON NOW ZEROES SHIP COST      *
005700*                 BEFORE THE ORDER COUPON IS APPLIED SO THE      *
005800*                 ORDER COUPON BASE NEVER INCLUDES FREIGHT       *
005900*                 (TICKET MER-0512).                             *
006000*  09/20/04  DJM  RAISED THE PROMOTION RULE TABLE TO 500 ROWS -  *
006100*                 THE HOLIDAY RULE SET OVERFLOWED THE OLD 200    *
006200*                 ROW TABLE (TICKET MER-0559).                   *
006300*  03/02/07  RFK  THE 07/11/96 FIX NEVER ACTUALLY TOOK - "NOW"   *
006400*                 WAS STILL COMING FROM ACCEPT FROM DATE/TIME.   *
006500*                 "NOW" IS READ ONCE AT START OF RUN FROM A      *
006600*                 ONE-CARD SYSIN PARM (RUNPARM-FILE) SO A RERUN  *
006700*                 OF A PRIOR DAY'S CHECKOUTS FILE REALLY DOES    *
006800*                 PRICE COUPON EXPIRY AGAINST THAT DAY, NOT      *
006900*                 TODAY (TICKET MER-0601).                       *
007000*  03/02/07  RFK  2120-DISPATCH-CONDITION FAILED A CONDITION RULE*
007100*                 WHOSE IMPL-KEY WAS ONE OF THE FOUR ACTION KEYS.*
007200*                 ACTION KEYS USED AS CONDITIONS NOW PASS        *
007300*                 THROUGH TRUE; ONLY A TRULY UNKNOWN KEY FAILS   *
007400*                 THE PROMOTION (TICKET MER-0602).               *
007500*  04/19/07  RFK  A CART WITH MORE THAN ONE BAD SKU PRINTED AND   *
007600*                 COUNTED THE REJECT ONCE PER BAD ITEM INSTEAD   *
007700*                 OF ONCE PER REQUEST.  2025-TEST-CARTITEM NOW   *
007800*                 SKIPS THE REST OF THE CART ONCE THE REQUEST IS *
007900*                 ALREADY REJECTED (TICKET MER-0610).            *
008000*  04/19/07  RFK  A COUPON WITH A BLANK DESCRIPTION PRINTED A     *
008100*                 BLANK DISCOUNT DESCRIPTION ON THE ORDER AND     *
008200*                 QUOTATION REPORT.  1855-READ-COUPON NOW         *
008300*                 DEFAULTS IT TO "COUPON" PLUS THE CODE           *
008400*                 (TICKET MER-0611).                             *
008500*****************************************************************
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.     IBM-370.
008900 OBJECT-COMPUTER.     IBM-370.
009000 SPECIAL-NAMES.       C01 IS TOP-OF-FORM
009100                      UPSI-0 ON STATUS IS RERUN-MODE.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT PRODUCTS-FILE ASSIGN TO PRODUCTS
009500         ORGANIZATION IS SEQUENTIAL.
009600     SELECT DIMENSIONS-FILE ASSIGN TO DIMENSIONS
009700         ORGANIZATION IS SEQUENTIAL.
009800     SELECT SIZECATS-FILE ASSIGN TO SIZECATS
009900         ORGANIZATION IS SEQUENTIAL.
010000     SELECT SHIPRATES-FILE ASSIGN TO SHIPRATES
010100         ORGANIZATION IS SEQUENTIAL.
010200     SELECT FACILITIES-FILE ASSIGN TO FACILITIES
010300         ORGANIZATION IS SEQUENTIAL.
010400     SELECT FACDIST-FILE ASSIGN TO FACDIST
010500         ORGANIZATION IS SEQUENTIAL.
010600     SELECT PROMOS-FILE ASSIGN TO PROMOS
010700         ORGANIZATION IS SEQUENTIAL.
010800     SELECT PROMORULES-FILE ASSIGN TO PROMORULES
010900         ORGANIZATION IS SEQUENTIAL.
011000     SELECT PAYDISC-FILE ASSIGN TO PAYDISC
011100         ORGANIZATION IS SEQUENTIAL.
011200     SELECT COUPONS-FILE ASSIGN TO COUPONS
011300         ORGANIZATION IS SEQUENTIAL.
011400     SELECT CARTS-FILE ASSIGN TO CARTS
011500         ORGANIZATION IS SEQUENTIAL.
011600     SELECT CARTITEMS-FILE ASSIGN TO CARTITEMS
011700         ORGANIZATION IS SEQUENTIAL.
011800     SELECT CHECKOUTS-FILE ASSIGN TO CHECKOUTS
011900         ORGANIZATION IS SEQUENTIAL.
012000     SELECT ORDERS-FILE ASSIGN TO ORDERS
012100         ORGANIZATION IS SEQUENTIAL.
012200     SELECT ORDLINES-FILE ASSIGN TO ORDLINES
012300         ORGANIZATION IS SEQUENTIAL.
012400     SELECT ORDDISC-FILE ASSIGN TO ORDDISC
012500         ORGANIZATION IS SEQUENTIAL.
012600     SELECT QUOTERPT-FILE ASSIGN TO QUOTERPT
012700         ORGANIZATION IS LINE SEQUENTIAL.
012800     SELECT RUNPARM-FILE ASSIGN TO SYSIN
012900         ORGANIZATION IS SEQUENTIAL.
013000 DATA DIVISION.
013100 FILE SECTION.
013200 FD  PRODUCTS-FILE
013300     LABEL RECORD IS STANDARD
013400     DATA RECORD IS PROD-REC.
013500 COPY CBLPROD.
013600 FD  DIMENSIONS-FILE
013700     LABEL RECORD IS STANDARD
013800     DATA RECORD IS DIM-REC.
013900 COPY CBLDIM.
014000 FD  SIZECATS-FILE
014100     LABEL RECORD IS STANDARD
014200     DATA RECORD IS CAT-REC.
014300 COPY CBLSIZE.
014400 FD  SHIPRATES-FILE
014500     LABEL RECORD IS STANDARD
014600     DATA RECORD IS RATE-REC.
014700 COPY CBLRATE.
014800 FD  FACILITIES-FILE
014900     LABEL RECORD IS STANDARD
015000     DATA RECORD IS FAC-REC.
015100 COPY CBLFAC.
015200 FD  FACDIST-FILE
015300     LABEL RECORD IS STANDARD
015400     DATA RECORD IS FZD-REC.
015500 COPY CBLFZD.
015600 FD  PROMOS-FILE
015700     LABEL RECORD IS STANDARD
015800     DATA RECORD IS PROM-REC.
015900 COPY CBLPROM.
016000 FD  PROMORULES-FILE
016100     LABEL RECORD IS STANDARD
016200     DATA RECORD IS PRUL-REC.
016300 COPY CBLPRUL.
016400 FD  PAYDISC-FILE
016500     LABEL RECORD IS STANDARD
016600     DATA RECORD IS PAYD-REC.
016700 COPY CBLPAYD.
016800 FD  COUPONS-FILE
016900     LABEL RECORD IS STANDARD
017000     DATA RECORD IS CPN-REC.
017100 COPY CBLCPN.
017200 FD  CARTS-FILE
017300     LABEL RECORD IS STANDARD
017400     DATA RECORD IS CART-REC.
017500 COPY CBLCART.
017600 FD  CARTITEMS-FILE
017700     LABEL RECORD IS STANDARD
017800     DATA RECORD IS CITM-REC.
017900 COPY CBLCITM.
018000 FD  CHECKOUTS-FILE
018100     LABEL RECORD IS STANDARD
018200     DATA RECORD IS CKIN-REC.
018300 COPY CBLCKIN.
018400 FD  ORDERS-FILE
018500     LABEL RECORD IS STANDARD
018600     DATA RECORD IS ORDH-REC.
018700 COPY CBLORDH.
018800 FD  ORDLINES-FILE
018900     LABEL RECORD IS STANDARD
019000     DATA RECORD IS ORDL-REC.
019100 COPY CBLORDL.
019200 FD  ORDDISC-FILE
019300     LABEL RECORD IS STANDARD
019400     DATA RECORD IS ORDD-REC.
019500 COPY CBLORDD.
019600 FD  QUOTERPT-FILE
019700     LABEL RECORD IS OMITTED
019800     RECORD CONTAINS 132 CHARACTERS
019900     LINAGE IS 60 WITH FOOTING AT 55
020000     DATA RECORD IS QRLINE.
020100 01  QRLINE                      PIC X(132).
020200*****************************************************************
020300*  RUNPARM-FILE - ONE-CARD SYSIN PARM CARRYING THE RUN "NOW"     *
020400*  TIMESTAMP (YYYYMMDDHHMMSS).  REPLACES THE WALL CLOCK SO A     *
020500*  RERUN OF A PRIOR DAY'S CHECKOUTS FILE PRICES COUPON EXPIRY    *
020600*  AGAINST THAT DAY, NOT TODAY (TICKET MER-0601).                *
020700*****************************************************************
020800 FD  RUNPARM-FILE
020900     LABEL RECORD IS OMITTED
021000     DATA RECORD IS PARM-REC.
021100 01  PARM-REC.
021200     05  PARM-RUN-NOW            PIC X(14).
021300     05  FILLER                  PIC X(66).
021400 WORKING-STORAGE SECTION.
021500*****************************************************************
021600*  REFERENCE TABLES - LOADED ONCE AT START OF RUN, HELD IN       *
021700*  STORAGE FOR THE WHOLE RUN.  LOOKUPS ARE STRAIGHT SUBSCRIPT    *
021800*  SCANS - THE TABLES ARE SMALL ENOUGH THAT AN INDEXED SEARCH    *
021900*  BUYS NOTHING.                                                 *
022000*****************************************************************
022100 01  TBL-PROD.
022200     05  T-PROD-ROW OCCURS 500 TIMES.
022300         10  T-PROD-ID           PIC X(8).
022400         10  T-PROD-SKU          PIC X(10).
022500         10  T-PROD-PRICE        PIC S9(9)V99.
022600         10  FILLER              PIC X(4).
022700 01  TBL-DIM.
022800     05  T-DIM-ROW OCCURS 500 TIMES.
022900         10  T-DIM-PROD-ID       PIC X(8).
023000         10  T-DIM-HEIGHT        PIC S9(5)V99.
023100         10  T-DIM-WIDTH         PIC S9(5)V99.
023200         10  T-DIM-DEPTH         PIC S9(5)V99.
023300         10  FILLER              PIC X(4).
023400 01  TBL-CAT.
023500     05  T-CAT-ROW OCCURS 10 TIMES.
023600         10  T-CAT-NAME          PIC X(4).
023700         10  T-CAT-MIN           PIC S9(9)V99.
023800         10  T-CAT-MAX           PIC S9(9)V99.
023900         10  T-CAT-NOMAX         PIC X(1).
024000         10  FILLER              PIC X(4).
024100 01  TBL-RATE.
024200     05  T-RATE-ROW OCCURS 10 TIMES.
024300         10  T-RATE-NAME         PIC X(4).
024400         10  T-RATE-BASE         PIC S9(7)V99.
024500         10  T-RATE-PERKM        PIC S9(5)V99.
024600         10  FILLER              PIC X(4).
024700 01  TBL-FAC.
024800     05  T-FAC-ROW OCCURS 50 TIMES.
024900         10  T-FAC-ID            PIC X(8).
025000         10  T-FAC-NAME          PIC X(24).
025100         10  T-FAC-STREET        PIC X(30).
025200         10  T-FAC-CITY          PIC X(20).
025300         10  T-FAC-ZONE          PIC X(8).
025400         10  T-FAC-PICKUP        PIC X(1).
025500         10  FILLER              PIC X(4).
025600 01  TBL-FZD.
025700     05  T-FZD-ROW OCCURS 500 TIMES.
025800         10  T-FZD-FAC           PIC X(8).
025900         10  T-FZD-ZONE          PIC X(8).
026000         10  T-FZD-DIST          PIC S9(5)V99.
026100         10  FILLER              PIC X(4).
026200 01  TBL-PROM.
026300     05  T-PROM-ROW OCCURS 50 TIMES.
026400         10  T-PROM-CODE         PIC X(16).
026500         10  T-PROM-DESC         PIC X(30).
026600         10  T-PROM-PRIORITY     PIC S9(4).
026700         10  T-PROM-ACTIVE       PIC X(1).
026800         10  FILLER              PIC X(4).
026900 01  TBL-PRUL.
027000     05  T-PRUL-ROW OCCURS 500 TIMES.
027100         10  T-PRUL-PROMO        PIC X(16).
027200         10  T-PRUL-TYPE         PIC X(1).
027300         10  T-PRUL-KEY          PIC X(30).
027400         10  T-PRUL-NUM          PIC S9(9)V9(4).
027500         10  T-PRUL-PROD         PIC X(8).
027600         10  FILLER              PIC X(4).
027700 01  TBL-PAYD.
027800     05  T-PAYD-ROW OCCURS 10 TIMES.
027900         10  T-PAYD-METHOD       PIC X(8).
028000         10  T-PAYD-PCT          PIC S9(1)V9(4).
028100         10  T-PAYD-AMT          PIC S9(7)V99.
028200         10  T-PAYD-DESC         PIC X(30).
028300         10  FILLER              PIC X(4).
028400 01  TBL-CPN.
028500     05  T-CPN-ROW OCCURS 100 TIMES.
028600         10  T-CPN-CODE          PIC X(16).
028700         10  T-CPN-DESC          PIC X(30).
028800         10  T-CPN-TYPE          PIC X(1).
028900         10  T-CPN-PCT           PIC S9(1)V9(4).
029000         10  T-CPN-AMT           PIC S9(7)V99.
029100         10  T-CPN-ACTIVE        PIC X(1).
029200         10  T-CPN-STACK         PIC X(1).
029300         10  T-CPN-USES          PIC S9(5).
029400         10  T-CPN-EXPIRY        PIC X(14).
029500         10  T-CPN-EXP-X REDEFINES T-CPN-EXPIRY.
029600             15  T-CPN-EXP-DATE  PIC 9(8).
029700             15  T-CPN-EXP-TIME  PIC 9(6).
029800         10  FILLER              PIC X(4).
029900 01  TBL-CART.
030000     05  T-CART-ROW OCCURS 500 TIMES.
030100         10  T-CART-ID           PIC X(8).
030200         10  T-CART-ZONE         PIC X(8).
030300         10  T-CART-STREET       PIC X(30).
030400         10  T-CART-CITY         PIC X(20).
030500         10  FILLER              PIC X(4).
030600 01  TBL-CITM.
030700     05  T-CITM-ROW OCCURS 2000 TIMES.
030800         10  T-CITM-CART         PIC X(8).
030900         10  T-CITM-PROD         PIC X(8).
031000         10  T-CITM-SKU          PIC X(10).
031100         10  T-CITM-QTY          PIC S9(5).
031200         10  FILLER              PIC X(4).
031300*****************************************************************
031400*  PER-REQUEST WORK TABLES - REBUILT FOR EVERY CHECKOUT REQUEST. *
031500*****************************************************************
031600 01  TBL-LINE.
031700     05  L-ROW OCCURS 50 TIMES.
031800         10  L-SKU               PIC X(10).
031900         10  L-PROD-ID           PIC X(8).
032000         10  L-QTY               PIC S9(5).
032100         10  L-PRICE             PIC S9(9)V99.
032200         10  L-SUBTOTAL          PIC S9(9)V99.
032300         10  FILLER              PIC X(4).
032400 01  TBL-DISC.
032500     05  D-ROW OCCURS 20 TIMES.
032600         10  D-CODE              PIC X(16).
032700         10  D-SCOPE             PIC X(8).
032800         10  D-DESC              PIC X(30).
032900         10  D-AMOUNT            PIC S9(9)V99.
033000         10  FILLER              PIC X(4).
033100 01  TBL-NORM.
033200     05  N-ROW OCCURS 5 TIMES.
033300         10  N-CODE              PIC X(16).
033400         10  FILLER              PIC X(4).
033500 01  TBL-VALID.
033600     05  V-ROW OCCURS 5 TIMES.
033700         10  V-CODE              PIC X(16).
033800         10  V-TYPE              PIC X(1).
033900         10  V-IDX               PIC S9(4) COMP.
034000         10  FILLER              PIC X(4).
034100 01  TBL-KEPT.
034200     05  K-ROW OCCURS 5 TIMES.
034300         10  K-CODE              PIC X(16).
034400         10  K-TYPE              PIC X(1).
034500         10  K-IDX               PIC S9(4) COMP.
034600         10  FILLER              PIC X(4).
034700 01  TBL-ACCEPT.
034800     05  A-ROW OCCURS 5 TIMES.
034900         10  A-CODE              PIC X(16).
035000         10  A-TYPE              PIC X(1).
035100         10  A-IDX               PIC S9(4) COMP.
035200         10  FILLER              PIC X(4).
035300*****************************************************************
035400*  TABLE ROW COUNTERS AND SCRATCH SUBSCRIPTS - ALL COMP PER      *
035500*  SHOP STANDARD FOR SUBSCRIPTS AND COUNTERS.                    *
035600*****************************************************************
035700 01  TABLE-COUNTERS.
035800     05  C-PROD-CNT          PIC S9(4) COMP  VALUE ZERO.
035900     05  C-DIM-CNT           PIC S9(4) COMP  VALUE ZERO.
036000     05  C-CAT-CNT           PIC S9(4) COMP  VALUE ZERO.
036100     05  C-RATE-CNT          PIC S9(4) COMP  VALUE ZERO.
036200     05  C-FAC-CNT           PIC S9(4) COMP  VALUE ZERO.
036300     05  C-FZD-CNT           PIC S9(4) COMP  VALUE ZERO.
036400     05  C-PROM-CNT          PIC S9(4) COMP  VALUE ZERO.
036500     05  C-PRUL-CNT          PIC S9(4) COMP  VALUE ZERO.
036600     05  C-PAYD-CNT          PIC S9(4) COMP  VALUE ZERO.
036700     05  C-CPN-CNT           PIC S9(4) COMP  VALUE ZERO.
036800     05  C-CART-CNT          PIC S9(4) COMP  VALUE ZERO.
036900     05  C-CITM-CNT          PIC S9(4) COMP  VALUE ZERO.
037000     05  C-LINE-CNT          PIC S9(4) COMP  VALUE ZERO.
037100     05  C-DISC-CNT          PIC S9(4) COMP  VALUE ZERO.
037200     05  C-NORM-CNT          PIC S9(4) COMP  VALUE ZERO.
037300     05  C-VALID-CNT         PIC S9(4) COMP  VALUE ZERO.
037400     05  C-KEPT-CNT          PIC S9(4) COMP  VALUE ZERO.
037500     05  C-ACCEPT-CNT        PIC S9(4) COMP  VALUE ZERO.
037600 01  SCRATCH-SUBSCRIPTS.
037700     05  C-IX                PIC S9(4) COMP  VALUE ZERO.
037800     05  C-JX                PIC S9(4) COMP  VALUE ZERO.
037900     05  C-KX                PIC S9(4) COMP  VALUE ZERO.
038000     05  C-CART-IDX          PIC S9(4) COMP  VALUE ZERO.
038100     05  C-PROD-IDX          PIC S9(4) COMP  VALUE ZERO.
038200     05  C-FAC-IDX           PIC S9(4) COMP  VALUE ZERO.
038300     05  C-RATE-IDX          PIC S9(4) COMP  VALUE ZERO.
038400     05  C-CPN-IDX           PIC S9(4) COMP  VALUE ZERO.
038500     05  C-PAYD-IDX          PIC S9(4) COMP  VALUE ZERO.
038600     05  C-PROM-IDX          PIC S9(4) COMP  VALUE ZERO.
038700     05  C-RUL-IDX           PIC S9(4) COMP  VALUE ZERO.
038800     05  C-ORD-SEQ           PIC 9(5) COMP   VALUE ZERO.
038900     05  C-ORD-SEQ-ED        PIC 9(5)        VALUE ZERO.
039000     05  C-PCTR              PIC S9(4) COMP  VALUE ZERO.
039100     05  C-LCTR              PIC S9(4) COMP  VALUE 99.
039200*****************************************************************
039300*  MONEY AND QUANTITY WORK FIELDS FOR THE REQUEST IN PROGRESS.   *
039400*  MONEY STAYS ZONED DISPLAY - NOBODY PACKS PESOS IN THIS SHOP.  *
039500*****************************************************************
039600 01  REQUEST-WORK-FIELDS.
039700     05  C-SUBTOTAL          PIC S9(9)V99    VALUE ZERO.
039800     05  C-ACC-DISC          PIC S9(9)V99    VALUE ZERO.
039900     05  C-TOTAL-AFTER       PIC S9(9)V99    VALUE ZERO.
040000     05  C-SHIP-COST         PIC S9(7)V99    VALUE ZERO.
040100     05  C-TOTAL-DISCOUNT    PIC S9(9)V99    VALUE ZERO.
040200     05  C-FINAL-TOTAL       PIC S9(9)V99    VALUE ZERO.
040300     05  C-VOLUME            PIC S9(11)V9(4) VALUE ZERO.
040400     05  C-MIN-DIST          PIC S9(5)V99    VALUE ZERO.
040500     05  C-CART-QTY          PIC S9(7)       VALUE ZERO.
040600     05  C-AMT               PIC S9(9)V9(4)  VALUE ZERO.
040700     05  C-PARAM-INT         PIC S9(9)       VALUE ZERO.
040800     05  C-PROD-QTY          PIC S9(7)       VALUE ZERO.
040900     05  C-PROD-SUBTOT       PIC S9(9)V99    VALUE ZERO.
041000     05  C-CAT-NAME-HOLD     PIC X(4)        VALUE SPACES.
041100     05  C-FULFILLMENT       PIC X(8)        VALUE SPACES.
041200     05  C-SCOPE-HOLD        PIC X(8)        VALUE SPACES.
041300     05  C-NONSHIP-DISC      PIC S9(9)V99    VALUE ZERO.
041400*****************************************************************
041500*  STANDALONE SCRATCH ITEMS - NOT PART OF ANY GROUP, KEPT AS     *
041600*  77-LEVELS PER SHOP STANDARD FOR ONE-OFF COUNTERS/SWITCHES.    *
041700*****************************************************************
041800 77  C-WORK-CTR          PIC S9(7) COMP  VALUE ZERO.
041900 77  C-TBL-OVERFLOW-SW   PIC X(1)        VALUE 'N'.
042000 01  CONTROL-SWITCHES.
042100     05  C-COND-OK           PIC X(1)        VALUE 'Y'.
042200     05  C-FOUND             PIC X(1)        VALUE 'N'.
042300     05  C-EOF-SW            PIC X(3)        VALUE 'NO '.
042400         88  END-OF-TABLE-FILE          VALUE 'YES'.
042500     05  MORE-CKO            PIC X(3)        VALUE 'YES'.
042600         88  NO-MORE-CHECKOUTS          VALUE 'NO '.
042700     05  C-REQ-REJ-SW        PIC X(3)        VALUE 'NO '.
042800         88  REQUEST-REJECTED           VALUE 'YES'.
042900 01  RUN-TIMESTAMP-FIELDS.
043000     05  C-NOW               PIC X(14)       VALUE SPACES.
043100     05  C-RUN-DATE-RAW      PIC 9(6)        VALUE ZERO.
043200     05  C-RUN-DATE-X REDEFINES C-RUN-DATE-RAW.
043300         10  C-RUN-YY        PIC 9(2).
043400         10  C-RUN-MM        PIC 9(2).
043500         10  C-RUN-DD        PIC 9(2).
043600     05  C-CENTURY           PIC 9(2)        VALUE ZERO.
043700     05  C-RUN-TIME-RAW      PIC 9(8)        VALUE ZERO.
043800     05  C-RUN-TIME-X REDEFINES C-RUN-TIME-RAW.
043900         10  C-RUN-HH        PIC 9(2).
044000         10  C-RUN-MN        PIC 9(2).
044100         10  C-RUN-SS        PIC 9(2).
044200         10  C-RUN-HS        PIC 9(2).
044300     05  O-RUN-DATE          PIC 9(8)        VALUE ZERO.
044400*****************************************************************
044500*  REPORT CONTROL TOTALS - ONE LINE AT THE END OF THE RUN.       *
044600*****************************************************************
044700 01  GRAND-TOTAL-FIELDS.
044800     05  C-REQ-READ-CTR      PIC S9(7) COMP  VALUE ZERO.
044900     05  C-ORD-CONFIRMED-CTR PIC S9(7) COMP  VALUE ZERO.
045000     05  C-REQ-REJECTED-CTR  PIC S9(7) COMP  VALUE ZERO.
045100     05  C-GT-SUBTOTAL       PIC S9(11)V99   VALUE ZERO.
045200     05  C-GT-DISCOUNT       PIC S9(11)V99   VALUE ZERO.
045300     05  C-GT-SHIPPING       PIC S9(9)V99    VALUE ZERO.
045400     05  C-GT-FINAL          PIC S9(11)V99   VALUE ZERO.
045500*****************************************************************
045600*  QUOTERPT PRINT LINES.                                         *
045700*****************************************************************
045800 01  COMPANY-TITLE-LINE.
045900     05  FILLER              PIC X(34)   VALUE SPACES.
046000     05  FILLER              PIC X(40)
046100         VALUE 'RETAIL SYSTEMS - CHECKOUT QUOTATION RUN'.
046200     05  FILLER              PIC X(10)   VALUE SPACES.
046300     05  FILLER              PIC X(8)    VALUE 'RUN DATE'.
046400     05  O-TITLE-DATE        PIC 9(8).
046500     05  FILLER              PIC X(6)    VALUE '  PAGE'.
046600     05  O-TITLE-PAGE        PIC ZZZ9.
046700     05  FILLER              PIC X(30)   VALUE SPACES.
046800 01  COLUMN-HEADING-LINE.
046900     05  FILLER              PIC X(10)   VALUE 'SKU'.
047000     05  FILLER              PIC X(8)    VALUE 'QTY'.
047100     05  FILLER              PIC X(16)   VALUE 'UNIT PRICE'.
047200     05  FILLER              PIC X(16)   VALUE 'LINE SUBTOTAL'.
047300     05  FILLER              PIC X(74)   VALUE SPACES.
047400 01  CART-HEADING-LINE.
047500     05  FILLER              PIC X(6)    VALUE 'CART'.
047600     05  O-CART-ID           PIC X(8).
047700     05  FILLER              PIC X(5)    VALUE 'PAY'.
047800     05  O-PAY-METHOD        PIC X(8).
047900     05  FILLER              PIC X(7)    VALUE 'FULFIL'.
048000     05  O-FULFILLMENT       PIC X(8).
048100     05  FILLER              PIC X(9)    VALUE 'CURRENCY'.
048200     05  O-CURRENCY          PIC X(3)    VALUE 'CLP'.
048300     05  O-PICKUP-ADDR       PIC X(78).
048400 01  DETAIL-LINE.
048500     05  O-SKU               PIC X(10).
048600     05  O-QTY               PIC ZZZZ9.
048700     05  FILLER              PIC X(3)    VALUE SPACES.
048800     05  O-PRICE             PIC Z,ZZZ,ZZ9.99.
048900     05  FILLER              PIC X(3)    VALUE SPACES.
049000     05  O-LINE-SUBTOTAL     PIC Z,ZZZ,ZZ9.99.
049100     05  FILLER              PIC X(85)   VALUE SPACES.
049200 01  DISCOUNT-HEADING-LINE.
049300     05  FILLER              PIC X(20)   VALUE '  DISCOUNTS APPLIED'.
049400     05  FILLER              PIC X(112)  VALUE SPACES.
049500 01  DISCOUNT-LINE.
049600     05  FILLER              PIC X(2)    VALUE SPACES.
049700     05  O-DISC-CODE         PIC X(16).
049800     05  O-DISC-SCOPE        PIC X(9).
049900     05  O-DISC-DESC         PIC X(30).
050000     05  O-DISC-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
050100     05  FILLER              PIC X(61)   VALUE SPACES.
050200 01  GROUP-TOTAL-LINE.
050300     05  FILLER              PIC X(4)    VALUE 'SUB'.
050400     05  O-GRP-SUBTOTAL      PIC Z,ZZZ,ZZ9.99.
050500     05  FILLER              PIC X(5)    VALUE 'DISC'.
050600     05  O-GRP-DISCOUNT      PIC Z,ZZZ,ZZ9.99-.
050700     05  FILLER              PIC X(5)    VALUE 'SHIP'.
050800     05  O-GRP-SHIPPING      PIC Z,ZZZ,ZZ9.99.
050900     05  FILLER              PIC X(6)    VALUE 'TOTAL'.
051000     05  O-GRP-FINAL         PIC Z,ZZZ,ZZ9.99.
051100     05  FILLER              PIC X(66)   VALUE SPACES.
051200 01  REJECT-LINE.
051300     05  FILLER              PIC X(8)    VALUE '*** REJ'.
051400     05  O-REJ-CART-ID       PIC X(8).
051500     05  O-REJ-REASON        PIC X(50).
051600     05  FILLER              PIC X(66)   VALUE SPACES.
051700 01  BLANK-LINE.
051800     05  FILLER              PIC X(132)  VALUE SPACES.
051900 01  GRAND-TOTAL-LINE-1.
052000     05  FILLER              PIC X(18)   VALUE 'REQUESTS READ....'.
052100     05  O-GT-REQ-READ       PIC ZZZ,ZZ9.
052200     05  FILLER              PIC X(18)   VALUE '  ORDERS CONFIRMED'.
052300     05  O-GT-CONFIRMED      PIC ZZZ,ZZ9.
052400     05  FILLER              PIC X(18)   VALUE '  REQUESTS REJECT.'.
052500     05  O-GT-REJECTED       PIC ZZZ,ZZ9.
052600     05  FILLER              PIC X(50)   VALUE SPACES.
052700 01  GRAND-TOTAL-LINE-2.
052800     05  FILLER              PIC X(18)   VALUE 'TOTAL SUBTOTAL....'.
052900     05  O-GT-SUBTOTAL       PIC ZZ,ZZZ,ZZZ,ZZ9.99.
053000     05  FILLER              PIC X(4)    VALUE 'DISC'.
053100     05  O-GT-DISCOUNT       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
053200     05  FILLER              PIC X(4)    VALUE 'SHIP'.
053300     05  O-GT-SHIPPING       PIC ZZ,ZZZ,ZZ9.99.
053400     05  FILLER              PIC X(5)    VALUE 'TOTAL'.
053500     05  O-GT-FINAL          PIC ZZ,ZZZ,ZZZ,ZZ9.99.
053600     05  FILLER              PIC X(30)   VALUE SPACES.
053700 PROCEDURE DIVISION.
053800*****************************************************************
053900*  0000-MAINLINE CONTROLS THE WHOLE RUN - LOAD THE REFERENCE     *
054000*  TABLES, THEN PRICE ONE CHECKOUT REQUEST PER PASS UNTIL THE    *
054100*  TRANSACTION FILE IS EXHAUSTED.                                *
054200*****************************************************************
054300 0000-MAINLINE.
054400     PERFORM 1000-INIT THRU 1000-EXIT.
054500     PERFORM 2000-PRICE-ONE-REQUEST THRU 2000-EXIT
054600             UNTIL NO-MORE-CHECKOUTS.
054700     PERFORM 3000-CLOSING THRU 3000-EXIT.
054800     STOP RUN.
054900*****************************************************************
055000*  1000 SERIES - OPEN REFERENCE FILES, LOAD EVERY TABLE INTO     *
055100*  STORAGE, OPEN THE OUTPUT FILES, PRIME THE FIRST TRANSACTION.  *
055200*****************************************************************
055300 1000-INIT.
055400     OPEN INPUT RUNPARM-FILE.
055500     READ RUNPARM-FILE
055600         AT END MOVE SPACES TO PARM-RUN-NOW
055700     END-READ.
055800     CLOSE RUNPARM-FILE.
055900     MOVE PARM-RUN-NOW          TO C-NOW.
056000     MOVE PARM-RUN-NOW(1:2)     TO C-CENTURY.
056100     MOVE PARM-RUN-NOW(3:6)     TO C-RUN-DATE-RAW.
056200     MOVE ZERO                  TO C-RUN-TIME-RAW.
056300     MOVE PARM-RUN-NOW(9:6)     TO C-RUN-TIME-RAW(1:6).
056400     MOVE C-CENTURY TO O-RUN-DATE(1:2).
056500     MOVE C-RUN-DATE-RAW TO O-RUN-DATE(3:6).
056600     MOVE O-RUN-DATE TO O-TITLE-DATE.
056700     OPEN INPUT PRODUCTS-FILE DIMENSIONS-FILE SIZECATS-FILE
056800               SHIPRATES-FILE FACILITIES-FILE FACDIST-FILE
056900               PROMOS-FILE PROMORULES-FILE PAYDISC-FILE
057000               COUPONS-FILE CARTS-FILE CARTITEMS-FILE
057100               CHECKOUTS-FILE.
057200     OPEN OUTPUT ORDERS-FILE ORDLINES-FILE ORDDISC-FILE
057300                QUOTERPT-FILE.
057400     PERFORM 1100-LOAD-PRODUCTS   THRU 1100-EXIT.
057500     PERFORM 1200-LOAD-DIMENSIONS THRU 1200-EXIT.
057600     PERFORM 1300-LOAD-SIZECATS   THRU 1300-EXIT.
057700     PERFORM 1400-LOAD-SHIPRATES  THRU 1400-EXIT.
057800     PERFORM 1500-LOAD-FACILITIES THRU 1500-EXIT.
057900     PERFORM 1600-LOAD-FACDIST    THRU 1600-EXIT.
058000     PERFORM 1700-LOAD-PROMOS     THRU 1700-EXIT.
058100     PERFORM 1750-LOAD-PROMORULES THRU 1750-EXIT.
058200     PERFORM 1800-LOAD-PAYDISC    THRU 1800-EXIT.
058300     PERFORM 1850-LOAD-COUPONS    THRU 1850-EXIT.
058400     PERFORM 1900-LOAD-CARTS      THRU 1900-EXIT.
058500     PERFORM 1950-LOAD-CARTITEMS  THRU 1950-EXIT.
058600     PERFORM 9100-HEADING THRU 9100-EXIT.
058700     PERFORM 9000-READ-CHECKOUT THRU 9000-EXIT.
058800 1000-EXIT.
058900     EXIT.
059000 1100-LOAD-PRODUCTS.
059100     MOVE 'NO ' TO C-EOF-SW.
059200     PERFORM 1105-READ-PRODUCT THRU 1105-EXIT
059300             UNTIL END-OF-TABLE-FILE.
059400     CLOSE PRODUCTS-FILE.
059500 1100-EXIT.
059600     EXIT.
059700 1105-READ-PRODUCT.
059800     READ PRODUCTS-FILE
059900         AT END MOVE 'YES' TO C-EOF-SW
060000         NOT AT END
060100             MOVE C-PROD-CNT TO C-WORK-CTR
060200             ADD 1 TO C-WORK-CTR
060300             IF C-WORK-CTR > 500
060400                 MOVE 'Y' TO C-TBL-OVERFLOW-SW
060500             ELSE
060600                 ADD 1 TO C-PROD-CNT
060700                 MOVE PROD-ID TO T-PROD-ID(C-PROD-CNT)
060800                 MOVE PROD-SKU TO T-PROD-SKU(C-PROD-CNT)
060900                 MOVE PROD-UNIT-PRICE TO T-PROD-PRICE(C-PROD-CNT)
061000             END-IF
061100     END-READ.
061200 1105-EXIT.
061300     EXIT.
061400 1200-LOAD-DIMENSIONS.
061500     MOVE 'NO ' TO C-EOF-SW.
061600     PERFORM 1205-READ-DIMENSION THRU 1205-EXIT
061700             UNTIL END-OF-TABLE-FILE.
061800     CLOSE DIMENSIONS-FILE.
061900 1200-EXIT.
062000     EXIT.
062100 1205-READ-DIMENSION.
062200     READ DIMENSIONS-FILE
062300         AT END MOVE 'YES' TO C-EOF-SW
062400         NOT AT END
062500             ADD 1 TO C-DIM-CNT
062600             MOVE DIM-PROD-ID TO T-DIM-PROD-ID(C-DIM-CNT)
062700             MOVE DIM-HEIGHT TO T-DIM-HEIGHT(C-DIM-CNT)
062800             MOVE DIM-WIDTH TO T-DIM-WIDTH(C-DIM-CNT)
062900             MOVE DIM-DEPTH TO T-DIM-DEPTH(C-DIM-CNT)
063000     END-READ.
063100 1205-EXIT.
063200     EXIT.
063300 1300-LOAD-SIZECATS.
063400     MOVE 'NO ' TO C-EOF-SW.
063500     PERFORM 1305-READ-SIZECAT THRU 1305-EXIT
063600             UNTIL END-OF-TABLE-FILE.
063700     CLOSE SIZECATS-FILE.
063800 1300-EXIT.
063900     EXIT.
064000 1305-READ-SIZECAT.
064100     READ SIZECATS-FILE
064200         AT END MOVE 'YES' TO C-EOF-SW
064300         NOT AT END
064400             ADD 1 TO C-CAT-CNT
064500             MOVE CAT-NAME TO T-CAT-NAME(C-CAT-CNT)
064600             MOVE CAT-MIN-VOLUME TO T-CAT-MIN(C-CAT-CNT)
064700             MOVE CAT-MAX-VOLUME TO T-CAT-MAX(C-CAT-CNT)
064800             MOVE CAT-NO-MAX-FLAG TO T-CAT-NOMAX(C-CAT-CNT)
064900     END-READ.
065000 1305-EXIT.
065100     EXIT.
065200 1400-LOAD-SHIPRATES.
065300     MOVE 'NO ' TO C-EOF-SW.
065400     PERFORM 1405-READ-SHIPRATE THRU 1405-EXIT
065500             UNTIL END-OF-TABLE-FILE.
065600     CLOSE SHIPRATES-FILE.
065700 1400-EXIT.
065800     EXIT.
065900 1405-READ-SHIPRATE.
066000     READ SHIPRATES-FILE
066100         AT END MOVE 'YES' TO C-EOF-SW
066200         NOT AT END
066300             ADD 1 TO C-RATE-CNT
066400             MOVE RATE-CAT-NAME TO T-RATE-NAME(C-RATE-CNT)
066500             MOVE RATE-BASE-COST TO T-RATE-BASE(C-RATE-CNT)
066600             MOVE RATE-COST-PER-KM TO T-RATE-PERKM(C-RATE-CNT)
066700     END-READ.
066800 1405-EXIT.
066900     EXIT.
067000 1500-LOAD-FACILITIES.
067100     MOVE 'NO ' TO C-EOF-SW.
067200     PERFORM 1505-READ-FACILITY THRU 1505-EXIT
067300             UNTIL END-OF-TABLE-FILE.
067400     CLOSE FACILITIES-FILE.
067500 1500-EXIT.
067600     EXIT.
067700 1505-READ-FACILITY.
067800     READ FACILITIES-FILE
067900         AT END MOVE 'YES' TO C-EOF-SW
068000         NOT AT END
068100             ADD 1 TO C-FAC-CNT
068200             MOVE FAC-ID TO T-FAC-ID(C-FAC-CNT)
068300             MOVE FAC-NAME TO T-FAC-NAME(C-FAC-CNT)
068400             MOVE FAC-STREET TO T-FAC-STREET(C-FAC-CNT)
068500             MOVE FAC-CITY TO T-FAC-CITY(C-FAC-CNT)
068600             MOVE FAC-ZONE-ID TO T-FAC-ZONE(C-FAC-CNT)
068700             MOVE FAC-PICKUP-AVAIL TO T-FAC-PICKUP(C-FAC-CNT)
068800     END-READ.
068900 1505-EXIT.
069000     EXIT.
069100 1600-LOAD-FACDIST.
069200     MOVE 'NO ' TO C-EOF-SW.
069300     PERFORM 1605-READ-FACDIST THRU 1605-EXIT
069400             UNTIL END-OF-TABLE-FILE.
069500     CLOSE FACDIST-FILE.
069600 1600-EXIT.
069700     EXIT.
069800 1605-READ-FACDIST.
069900     READ FACDIST-FILE
070000         AT END MOVE 'YES' TO C-EOF-SW
070100         NOT AT END
070200             ADD 1 TO C-FZD-CNT
070300             MOVE FZD-FAC-ID TO T-FZD-FAC(C-FZD-CNT)
070400             MOVE FZD-ZONE-ID TO T-FZD-ZONE(C-FZD-CNT)
070500             MOVE FZD-DISTANCE TO T-FZD-DIST(C-FZD-CNT)
070600     END-READ.
070700 1605-EXIT.
070800     EXIT.
070900 1700-LOAD-PROMOS.
071000     MOVE 'NO ' TO C-EOF-SW.
071100     PERFORM 1705-READ-PROMO THRU 1705-EXIT
071200             UNTIL END-OF-TABLE-FILE.
071300*    PROMOS-FILE ARRIVES FROM SCHEDULING PRE-SORTED ASCENDING BY
071400*    PRIORITY - THE TABLE IS SCANNED IN LOAD ORDER, NOT RESORTED.
071500     CLOSE PROMOS-FILE.
071600 1700-EXIT.
071700     EXIT.
071800 1705-READ-PROMO.
071900     READ PROMOS-FILE
072000         AT END MOVE 'YES' TO C-EOF-SW
072100         NOT AT END
072200             ADD 1 TO C-PROM-CNT
072300             MOVE PROM-CODE TO T-PROM-CODE(C-PROM-CNT)
072400             MOVE PROM-DESC TO T-PROM-DESC(C-PROM-CNT)
072500             MOVE PROM-PRIORITY TO T-PROM-PRIORITY(C-PROM-CNT)
072600             MOVE PROM-ACTIVE TO T-PROM-ACTIVE(C-PROM-CNT)
072700     END-READ.
072800 1705-EXIT.
072900     EXIT.
073000 1750-LOAD-PROMORULES.
073100     MOVE 'NO ' TO C-EOF-SW.
073200     PERFORM 1755-READ-PROMORULE THRU 1755-EXIT
073300             UNTIL END-OF-TABLE-FILE.
073400     CLOSE PROMORULES-FILE.
073500 1750-EXIT.
073600     EXIT.
073700 1755-READ-PROMORULE.
073800     READ PROMORULES-FILE
073900         AT END MOVE 'YES' TO C-EOF-SW
074000         NOT AT END
074100             ADD 1 TO C-PRUL-CNT
074200             MOVE PRUL-PROMO-CODE TO T-PRUL-PROMO(C-PRUL-CNT)
074300             MOVE PRUL-TYPE TO T-PRUL-TYPE(C-PRUL-CNT)
074400             MOVE PRUL-IMPL-KEY TO T-PRUL-KEY(C-PRUL-CNT)
074500             MOVE PRUL-NUM-PARAM TO T-PRUL-NUM(C-PRUL-CNT)
074600             MOVE PRUL-PROD-ID TO T-PRUL-PROD(C-PRUL-CNT)
074700     END-READ.
074800 1755-EXIT.
074900     EXIT.
075000 1800-LOAD-PAYDISC.
075100     MOVE 'NO ' TO C-EOF-SW.
075200     PERFORM 1805-READ-PAYDISC THRU 1805-EXIT
075300             UNTIL END-OF-TABLE-FILE.
075400     CLOSE PAYDISC-FILE.
075500 1800-EXIT.
075600     EXIT.
075700 1805-READ-PAYDISC.
075800     READ PAYDISC-FILE
075900         AT END MOVE 'YES' TO C-EOF-SW
076000         NOT AT END
076100             ADD 1 TO C-PAYD-CNT
076200             MOVE PAYD-METHOD TO T-PAYD-METHOD(C-PAYD-CNT)
076300             MOVE PAYD-PERCENTAGE TO T-PAYD-PCT(C-PAYD-CNT)
076400             MOVE PAYD-AMOUNT TO T-PAYD-AMT(C-PAYD-CNT)
076500             MOVE PAYD-DESC TO T-PAYD-DESC(C-PAYD-CNT)
076600     END-READ.
076700 1805-EXIT.
076800     EXIT.
076900 1850-LOAD-COUPONS.
077000     MOVE 'NO ' TO C-EOF-SW.
077100     PERFORM 1855-READ-COUPON THRU 1855-EXIT
077200             UNTIL END-OF-TABLE-FILE.
077300     CLOSE COUPONS-FILE.
077400 1850-EXIT.
077500     EXIT.
077600 1855-READ-COUPON.
077700     READ COUPONS-FILE
077800         AT END MOVE 'YES' TO C-EOF-SW
077900         NOT AT END
078000             ADD 1 TO C-CPN-CNT
078100             MOVE CPN-CODE TO T-CPN-CODE(C-CPN-CNT)
078200             IF CPN-DESC = SPACES
078300                 STRING 'Coupon ' DELIMITED BY SIZE
078400                         CPN-CODE DELIMITED BY SPACE
078500                         INTO T-CPN-DESC(C-CPN-CNT)
078600             ELSE
078700                 MOVE CPN-DESC TO T-CPN-DESC(C-CPN-CNT)
078800             END-IF
078900             MOVE CPN-TYPE TO T-CPN-TYPE(C-CPN-CNT)
079000             MOVE CPN-PERCENTAGE TO T-CPN-PCT(C-CPN-CNT)
079100             MOVE CPN-AMOUNT TO T-CPN-AMT(C-CPN-CNT)
079200             MOVE CPN-ACTIVE TO T-CPN-ACTIVE(C-CPN-CNT)
079300             MOVE CPN-STACKABLE TO T-CPN-STACK(C-CPN-CNT)
079400             MOVE CPN-REMAINING-USES TO T-CPN-USES(C-CPN-CNT)
079500             MOVE CPN-EXPIRY TO T-CPN-EXPIRY(C-CPN-CNT)
079600     END-READ.
079700 1855-EXIT.
079800     EXIT.
079900 1900-LOAD-CARTS.
080000     MOVE 'NO ' TO C-EOF-SW.
080100     PERFORM 1905-READ-CART THRU 1905-EXIT
080200             UNTIL END-OF-TABLE-FILE.
080300     CLOSE CARTS-FILE.
080400 1900-EXIT.
080500     EXIT.
080600 1905-READ-CART.
080700     READ CARTS-FILE
080800         AT END MOVE 'YES' TO C-EOF-SW
080900         NOT AT END
081000             ADD 1 TO C-CART-CNT
081100             MOVE CART-ID TO T-CART-ID(C-CART-CNT)
081200             MOVE CART-ZONE-ID TO T-CART-ZONE(C-CART-CNT)
081300             MOVE CART-STREET TO T-CART-STREET(C-CART-CNT)
081400             MOVE CART-CITY TO T-CART-CITY(C-CART-CNT)
081500     END-READ.
081600 1905-EXIT.
081700     EXIT.
081800 1950-LOAD-CARTITEMS.
081900     MOVE 'NO ' TO C-EOF-SW.
082000     PERFORM 1955-READ-CARTITEM THRU 1955-EXIT
082100             UNTIL END-OF-TABLE-FILE.
082200     CLOSE CARTITEMS-FILE.
082300 1950-EXIT.
082400     EXIT.
082500 1955-READ-CARTITEM.
082600     READ CARTITEMS-FILE
082700         AT END MOVE 'YES' TO C-EOF-SW
082800         NOT AT END
082900             ADD 1 TO C-CITM-CNT
083000             MOVE CITM-CART-ID TO T-CITM-CART(C-CITM-CNT)
083100             MOVE CITM-PROD-ID TO T-CITM-PROD(C-CITM-CNT)
083200             MOVE CITM-SKU TO T-CITM-SKU(C-CITM-CNT)
083300             MOVE CITM-QUANTITY TO T-CITM-QTY(C-CITM-CNT)
083400     END-READ.
083500 1955-EXIT.
083600     EXIT.
083700*****************************************************************
083800*  2000 SERIES - PRICE ONE CHECKOUT REQUEST FROM START TO        *
083900*  FINISH.  ANY STEP THAT REJECTS THE REQUEST GOES TO 2000-EXIT  *
084000*  THROUGH 9200-REJECT, WHICH LOGS THE REASON AND BUMPS THE      *
084100*  REJECT COUNT - NOTHING IS WRITTEN FOR A REJECTED REQUEST.     *
084200*****************************************************************
084300 2000-PRICE-ONE-REQUEST.
084400     ADD 1 TO C-REQ-READ-CTR.
084500     MOVE 'NO '   TO C-REQ-REJ-SW.
084600     MOVE ZERO    TO C-LINE-CNT C-DISC-CNT C-SUBTOTAL C-ACC-DISC
084700                     C-TOTAL-AFTER C-SHIP-COST C-TOTAL-DISCOUNT
084800                     C-FINAL-TOTAL C-CART-QTY.
084900     MOVE SPACES  TO C-FULFILLMENT.
085000     PERFORM 2010-FIND-CART THRU 2010-EXIT.
085100     IF C-CART-IDX = 0
085200         MOVE CKIN-CART-ID TO O-REJ-CART-ID
085300         MOVE 'CART ID NOT ON CART MASTER FILE' TO O-REJ-REASON
085400         PERFORM 9200-REJECT THRU 9200-EXIT
085500         GO TO 2000-EXIT
085600     END-IF.
085700     PERFORM 2020-BUILD-LINES THRU 2020-EXIT.
085800     IF REQUEST-REJECTED
085900         GO TO 2000-EXIT
086000     END-IF.
086100     PERFORM 2100-RUN-PROMOTIONS THRU 2100-EXIT.
086200     PERFORM 2400-PAYMENT-DISCOUNT THRU 2400-EXIT.
086300     PERFORM 2500-FULFILLMENT THRU 2500-EXIT.
086400     IF REQUEST-REJECTED
086500         GO TO 2000-EXIT
086600     END-IF.
086700     PERFORM 2700-VALIDATE-COUPONS THRU 2700-EXIT.
086800     PERFORM 2800-APPLY-COUPONS THRU 2800-EXIT.
086900     PERFORM 2900-FINALIZE THRU 2900-EXIT.
087000     PERFORM 2950-WRITE-ORDER THRU 2950-EXIT.
087100     PERFORM 2960-PRINT-GROUP THRU 2960-EXIT.
087200     ADD 1 TO C-ORD-CONFIRMED-CTR.
087300 2000-EXIT.
087400     PERFORM 9000-READ-CHECKOUT THRU 9000-EXIT.
087500     EXIT.
087600*****************************************************************
087700*  2010 - LOOK UP THE CART ON THE CART MASTER TABLE.             *
087800*****************************************************************
087900 2010-FIND-CART.
088000     MOVE ZERO TO C-CART-IDX.
088100     PERFORM 2015-TEST-CART THRU 2015-EXIT
088200             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-CART-CNT.
088300 2010-EXIT.
088400     EXIT.
088500 2015-TEST-CART.
088600     IF T-CART-ID(C-IX) = CKIN-CART-ID
088700         MOVE C-IX TO C-CART-IDX
088800         MOVE C-CART-CNT TO C-IX
088900     END-IF.
089000 2015-EXIT.
089100     EXIT.
089200*****************************************************************
089300*  2020 - BUILD THE PRICED LINE TABLE FOR THIS CART.  THE FIRST  *
089400*  CART ITEM WHOSE SKU DOES NOT MATCH A PRODUCT ON FILE REJECTS  *
089500*  THE WHOLE REQUEST - WE DO NOT PRICE A PARTIAL CART.           *
089600*****************************************************************
089700 2020-BUILD-LINES.
089800     PERFORM 2025-TEST-CARTITEM THRU 2025-EXIT
089900             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-CITM-CNT.
090000 2020-EXIT.
090100     EXIT.
090200 2025-TEST-CARTITEM.
090300*        ONLY THE FIRST BAD SKU IN A REQUEST IS LOGGED AND        *
090400*        COUNTED - ONCE REQUEST-REJECTED, SKIP THE REST OF ITS   *
090500*        CART ITEMS (TICKET MER-0610).                           *
090600     IF REQUEST-REJECTED
090700         GO TO 2025-EXIT
090800     END-IF.
090900     IF T-CITM-CART(C-IX) = CKIN-CART-ID
091000         MOVE ZERO TO C-PROD-IDX
091100         PERFORM 2027-TEST-PRODUCT THRU 2027-EXIT
091200                 VARYING C-JX FROM 1 BY 1 UNTIL C-JX > C-PROD-CNT
091300         IF C-PROD-IDX = 0
091400             MOVE CKIN-CART-ID TO O-REJ-CART-ID
091500             MOVE 'CART ITEM SKU NOT ON PRODUCT FILE'
091600                     TO O-REJ-REASON
091700             PERFORM 9200-REJECT THRU 9200-EXIT
091800             MOVE 'YES' TO C-REQ-REJ-SW
091900         ELSE
092000             ADD 1 TO C-LINE-CNT
092100             MOVE T-CITM-SKU(C-IX) TO L-SKU(C-LINE-CNT)
092200             MOVE T-PROD-ID(C-PROD-IDX)
092300                     TO L-PROD-ID(C-LINE-CNT)
092400             MOVE T-CITM-QTY(C-IX) TO L-QTY(C-LINE-CNT)
092500             MOVE T-PROD-PRICE(C-PROD-IDX)
092600                     TO L-PRICE(C-LINE-CNT)
092700             COMPUTE L-SUBTOTAL(C-LINE-CNT) ROUNDED =
092800                     T-PROD-PRICE(C-PROD-IDX) *
092900                     T-CITM-QTY(C-IX)
093000             ADD L-SUBTOTAL(C-LINE-CNT) TO C-SUBTOTAL
093100             ADD T-CITM-QTY(C-IX) TO C-CART-QTY
093200         END-IF
093300     END-IF.
093400 2025-EXIT.
093500     EXIT.
093600 2027-TEST-PRODUCT.
093700     IF T-PROD-SKU(C-JX) = T-CITM-SKU(C-IX)
093800         MOVE C-JX TO C-PROD-IDX
093900         MOVE C-PROD-CNT TO C-JX
094000     END-IF.
094100 2027-EXIT.
094200     EXIT.
094300*****************************************************************
094400*  2100 SERIES - PROMOTION ENGINE.  PROMOTIONS ARE SCANNED IN    *
094500*  ASCENDING PRIORITY (THE TABLE'S LOAD ORDER).  EVERY CONDITION *
094600*  RULE OF A PROMOTION MUST PASS BEFORE ITS ACTION RULES FIRE.   *
094700*  ALL TESTS AND ALL DOLLAR MATH WORK OFF THE ORIGINAL CART      *
094800*  SUBTOTAL - SEE THE 11/30/87 CHANGE LOG ENTRY ABOVE.           *
094900*****************************************************************
095000 2100-RUN-PROMOTIONS.
095100     PERFORM 2105-TEST-PROMO THRU 2105-EXIT
095200             VARYING C-PROM-IDX FROM 1 BY 1
095300             UNTIL C-PROM-IDX > C-PROM-CNT.
095400 2100-EXIT.
095500     EXIT.
095600 2105-TEST-PROMO.
095700     IF T-PROM-ACTIVE(C-PROM-IDX) = 'Y'
095800         MOVE 'Y' TO C-COND-OK
095900         PERFORM 2110-CHECK-CONDITIONS THRU 2110-EXIT
096000         IF C-COND-OK = 'Y'
096100             PERFORM 2200-RUN-ACTIONS THRU 2200-EXIT
096200         END-IF
096300     END-IF.
096400 2105-EXIT.
096500     EXIT.
096600 2110-CHECK-CONDITIONS.
096700     PERFORM 2115-TEST-COND-RULE THRU 2115-EXIT
096800             VARYING C-RUL-IDX FROM 1 BY 1
096900             UNTIL C-RUL-IDX > C-PRUL-CNT.
097000 2110-EXIT.
097100     EXIT.
097200 2115-TEST-COND-RULE.
097300     IF T-PRUL-PROMO(C-RUL-IDX) = T-PROM-CODE(C-PROM-IDX)
097400             AND T-PRUL-TYPE(C-RUL-IDX) = 'C'
097500             AND C-COND-OK = 'Y'
097600         PERFORM 2120-DISPATCH-CONDITION THRU 2120-EXIT
097700     END-IF.
097800 2115-EXIT.
097900     EXIT.
098000 2120-DISPATCH-CONDITION.
098100*        AN ACTION-KEY EXECUTOR USED AS A CONDITION RETURNS TRUE -
098200*        ONLY A KEY NO EXECUTOR KNOWS AT ALL FAILS THE PROMOTION
098300*        (TICKET MER-0602).
098400     EVALUATE T-PRUL-KEY(C-RUL-IDX)
098500         WHEN 'MinCartTotalCondition'
098600             PERFORM 2310-MIN-CART-TOTAL THRU 2310-EXIT
098700         WHEN 'MinQuantityCondition'
098800             PERFORM 2320-MIN-QUANTITY THRU 2320-EXIT
098900         WHEN 'SkuMatchCondition'
099000             PERFORM 2330-SKU-MATCH THRU 2330-EXIT
099100         WHEN 'FixedAmountDiscountAction'
099200         WHEN 'PercentageDiscountAction'
099300         WHEN 'SkuFixedAmountDiscountAction'
099400         WHEN 'SkuPercentageDiscountAction'
099500             CONTINUE
099600         WHEN OTHER
099700             MOVE 'N' TO C-COND-OK
099800     END-EVALUATE.
099900 2120-EXIT.
100000     EXIT.
100100 2200-RUN-ACTIONS.
100200     PERFORM 2205-TEST-ACT-RULE THRU 2205-EXIT
100300             VARYING C-RUL-IDX FROM 1 BY 1
100400             UNTIL C-RUL-IDX > C-PRUL-CNT.
100500 2200-EXIT.
100600     EXIT.
100700 2205-TEST-ACT-RULE.
100800     IF T-PRUL-PROMO(C-RUL-IDX) = T-PROM-CODE(C-PROM-IDX)
100900             AND T-PRUL-TYPE(C-RUL-IDX) = 'A'
101000         PERFORM 2210-DISPATCH-ACTION THRU 2210-EXIT
101100     END-IF.
101200 2205-EXIT.
101300     EXIT.
101400 2210-DISPATCH-ACTION.
101500     EVALUATE T-PRUL-KEY(C-RUL-IDX)
101600         WHEN 'FixedAmountDiscountAction'
101700             PERFORM 2410-FIXED-AMOUNT THRU 2410-EXIT
101800         WHEN 'PercentageDiscountAction'
101900             PERFORM 2420-PERCENTAGE THRU 2420-EXIT
102000         WHEN 'SkuFixedAmountDiscountAction'
102100             PERFORM 2430-SKU-FIXED-AMOUNT THRU 2430-EXIT
102200         WHEN 'SkuPercentageDiscountAction'
102300             PERFORM 2440-SKU-PERCENTAGE THRU 2440-EXIT
102400         WHEN OTHER
102500             CONTINUE
102600     END-EVALUATE.
102700 2210-EXIT.
102800     EXIT.
102900*****************************************************************
103000*  CONDITION RULE EXECUTORS.                                     *
103100*****************************************************************
103200 2310-MIN-CART-TOTAL.
103300     IF C-SUBTOTAL < T-PRUL-NUM(C-RUL-IDX)
103400         MOVE 'N' TO C-COND-OK
103500     END-IF.
103600 2310-EXIT.
103700     EXIT.
103800 2320-MIN-QUANTITY.
103900     MOVE T-PRUL-NUM(C-RUL-IDX) TO C-PARAM-INT.
104000     IF C-CART-QTY < C-PARAM-INT
104100         MOVE 'N' TO C-COND-OK
104200     END-IF.
104300 2320-EXIT.
104400     EXIT.
104500 2330-SKU-MATCH.
104600     IF T-PRUL-PROD(C-RUL-IDX) = SPACES
104700         MOVE 'N' TO C-COND-OK
104800     ELSE
104900         MOVE T-PRUL-NUM(C-RUL-IDX) TO C-PARAM-INT
105000         PERFORM 2390-SUM-PRODUCT-QTY THRU 2390-EXIT
105100         IF C-PROD-QTY < C-PARAM-INT
105200             MOVE 'N' TO C-COND-OK
105300         END-IF
105400     END-IF.
105500 2330-EXIT.
105600     EXIT.
105700*****************************************************************
105800*  ACTION RULE EXECUTORS - EACH ADDS A ROW TO THE DISCOUNT       *
105900*  TABLE ONLY WHEN THE COMPUTED AMOUNT IS GREATER THAN ZERO.     *
106000*****************************************************************
106100 2410-FIXED-AMOUNT.
106200     COMPUTE C-AMT ROUNDED = T-PRUL-NUM(C-RUL-IDX).
106300     IF C-AMT > 0
106400         MOVE 'ORDER' TO C-SCOPE-HOLD
106500         PERFORM 2490-ADD-DISCOUNT THRU 2490-EXIT
106600     END-IF.
106700 2410-EXIT.
106800     EXIT.
106900 2420-PERCENTAGE.
107000     COMPUTE C-AMT ROUNDED = C-SUBTOTAL * T-PRUL-NUM(C-RUL-IDX).
107100     IF C-AMT > 0
107200         MOVE 'ORDER' TO C-SCOPE-HOLD
107300         PERFORM 2490-ADD-DISCOUNT THRU 2490-EXIT
107400     END-IF.
107500 2420-EXIT.
107600     EXIT.
107700 2430-SKU-FIXED-AMOUNT.
107800     IF T-PRUL-NUM(C-RUL-IDX) > 0 AND T-PRUL-PROD(C-RUL-IDX)
107900             NOT = SPACES
108000         PERFORM 2390-SUM-PRODUCT-QTY THRU 2390-EXIT
108100         COMPUTE C-AMT ROUNDED = T-PRUL-NUM(C-RUL-IDX) *
108200                 C-PROD-QTY
108300         IF C-AMT > 0
108400             MOVE 'ITEM' TO C-SCOPE-HOLD
108500             PERFORM 2490-ADD-DISCOUNT THRU 2490-EXIT
108600         END-IF
108700     END-IF.
108800 2430-EXIT.
108900     EXIT.
109000 2440-SKU-PERCENTAGE.
109100     IF T-PRUL-PROD(C-RUL-IDX) NOT = SPACES
109200         PERFORM 2395-SUM-PRODUCT-SUBTOTAL THRU 2395-EXIT
109300         COMPUTE C-AMT ROUNDED = C-PROD-SUBTOT *
109400                 T-PRUL-NUM(C-RUL-IDX)
109500         IF C-AMT > 0
109600             MOVE 'ITEM' TO C-SCOPE-HOLD
109700             PERFORM 2490-ADD-DISCOUNT THRU 2490-EXIT
109800         END-IF
109900     END-IF.
110000 2440-EXIT.
110100     EXIT.
110200 2490-ADD-DISCOUNT.
110300     ADD 1 TO C-DISC-CNT.
110400     MOVE T-PROM-CODE(C-PROM-IDX) TO D-CODE(C-DISC-CNT).
110500     MOVE T-PROM-DESC(C-PROM-IDX) TO D-DESC(C-DISC-CNT).
110600     MOVE C-SCOPE-HOLD TO D-SCOPE(C-DISC-CNT).
110700     MOVE C-AMT TO D-AMOUNT(C-DISC-CNT).
110800     ADD C-AMT TO C-ACC-DISC.
110900 2490-EXIT.
111000     EXIT.
111100 2390-SUM-PRODUCT-QTY.
111200     MOVE ZERO TO C-PROD-QTY.
111300     PERFORM 2392-ADD-LINE-QTY THRU 2392-EXIT
111400             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-LINE-CNT.
111500 2390-EXIT.
111600     EXIT.
111700 2392-ADD-LINE-QTY.
111800     IF L-PROD-ID(C-IX) = T-PRUL-PROD(C-RUL-IDX)
111900         ADD L-QTY(C-IX) TO C-PROD-QTY
112000     END-IF.
112100 2392-EXIT.
112200     EXIT.
112300 2395-SUM-PRODUCT-SUBTOTAL.
112400     MOVE ZERO TO C-PROD-SUBTOT.
112500     PERFORM 2397-ADD-LINE-SUBTOT THRU 2397-EXIT
112600             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-LINE-CNT.
112700 2395-EXIT.
112800     EXIT.
112900 2397-ADD-LINE-SUBTOT.
113000     IF L-PROD-ID(C-IX) = T-PRUL-PROD(C-RUL-IDX)
113100         ADD L-SUBTOTAL(C-IX) TO C-PROD-SUBTOT
113200     END-IF.
113300 2397-EXIT.
113400     EXIT.
113500*****************************************************************
113600*  2400 - PAYMENT METHOD DISCOUNT.  LOOKED UP BY THE PAYMENT     *
113700*  METHOD ON THE CHECKOUT REQUEST; MATH RUNS AGAINST THE CART    *
113800*  TOTAL AFTER PROMOTION DISCOUNTS (TICKET MER-0114).            *
113900*****************************************************************
114000 2400-PAYMENT-DISCOUNT.
114100     MOVE ZERO TO C-PAYD-IDX.
114200     PERFORM 2405-TEST-PAYD THRU 2405-EXIT
114300             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-PAYD-CNT.
114400     IF C-PAYD-IDX > 0
114500         COMPUTE C-AMT ROUNDED =
114600                 (C-SUBTOTAL - C-ACC-DISC) * T-PAYD-PCT(C-PAYD-IDX)
114700                 + T-PAYD-AMT(C-PAYD-IDX)
114800         IF C-AMT > 0
114900             ADD 1 TO C-DISC-CNT
115000             MOVE CKIN-PAY-METHOD TO D-CODE(C-DISC-CNT)
115100             MOVE 'PAYMENT' TO D-SCOPE(C-DISC-CNT)
115200             MOVE T-PAYD-DESC(C-PAYD-IDX) TO D-DESC(C-DISC-CNT)
115300             MOVE C-AMT TO D-AMOUNT(C-DISC-CNT)
115400             ADD C-AMT TO C-ACC-DISC
115500         END-IF
115600     END-IF.
115700 2400-EXIT.
115800     EXIT.
115900 2405-TEST-PAYD.
116000     IF T-PAYD-METHOD(C-IX) = CKIN-PAY-METHOD
116100         MOVE C-IX TO C-PAYD-IDX
116200         MOVE C-PAYD-CNT TO C-IX
116300     END-IF.
116400 2405-EXIT.
116500     EXIT.
116600*****************************************************************
116700*  2500 - FULFILLMENT DECISION.  PICKUP IS REQUESTED WHEN THE    *
116800*  TRANSACTION CARRIES A PICKUP FACILITY ID; THE FACILITY MUST   *
116900*  BE ON FILE AND MUST OFFER PICKUP OR THE REQUEST IS REJECTED   *
117000*  (TICKET MER-0334).  OTHERWISE THE CART SHIPS AND THE          *
117100*  SHIPPING COST CALCULATOR PRICES THE FREIGHT.                  *
117200*****************************************************************
117300 2500-FULFILLMENT.
117400     IF CKIN-PICKUP-FAC-ID NOT = SPACES
117500         MOVE ZERO TO C-FAC-IDX
117600         PERFORM 2505-TEST-FACILITY THRU 2505-EXIT
117700                 VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-FAC-CNT
117800         IF C-FAC-IDX = 0 OR T-FAC-PICKUP(C-FAC-IDX) NOT = 'Y'
117900             MOVE CKIN-CART-ID TO O-REJ-CART-ID
118000             MOVE 'PICKUP FACILITY NOT VALID FOR PICKUP'
118100                     TO O-REJ-REASON
118200             PERFORM 9200-REJECT THRU 9200-EXIT
118300             MOVE 'YES' TO C-REQ-REJ-SW
118400         ELSE
118500             MOVE 'PICKUP' TO C-FULFILLMENT
118600             MOVE ZERO TO C-SHIP-COST
118700         END-IF
118800     ELSE
118900         MOVE 'DELIVERY' TO C-FULFILLMENT
119000         PERFORM 2600-SHIP-COST THRU 2600-EXIT
119100     END-IF.
119200 2500-EXIT.
119300     EXIT.
119400 2505-TEST-FACILITY.
119500     IF T-FAC-ID(C-IX) = CKIN-PICKUP-FAC-ID
119600         MOVE C-IX TO C-FAC-IDX
119700         MOVE C-FAC-CNT TO C-IX
119800     END-IF.
119900 2505-EXIT.
120000     EXIT.
120100*****************************************************************
120200*  2600 SERIES - SHIPPING COST CALCULATOR.  VOLUME DRIVES A      *
120300*  SIZE CATEGORY, THE CATEGORY DRIVES A RATE, AND THE NEAREST    *
120400*  FACILITY SERVING THE DELIVERY ZONE DRIVES THE DISTANCE.       *
120500*****************************************************************
120600 2600-SHIP-COST.
120700     MOVE ZERO TO C-SHIP-COST.
120800     IF T-CART-ZONE(C-CART-IDX) = SPACES
120900         GO TO 2600-EXIT
121000     END-IF.
121100     MOVE ZERO TO C-VOLUME.
121200     PERFORM 2605-ADD-LINE-VOLUME THRU 2605-EXIT
121300             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-LINE-CNT.
121400     IF C-VOLUME <= 0 OR C-CAT-CNT = 0
121500         GO TO 2600-EXIT
121600     END-IF.
121700     PERFORM 2650-SIZE-CATEGORY THRU 2650-EXIT.
121800     IF C-CAT-NAME-HOLD = SPACES
121900         GO TO 2600-EXIT
122000     END-IF.
122100     MOVE ZERO TO C-MIN-DIST.
122200     MOVE 'N' TO C-FOUND.
122300     PERFORM 2610-TEST-FACDIST THRU 2610-EXIT
122400             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-FZD-CNT.
122500     IF C-FOUND = 'N'
122600         GO TO 2600-EXIT
122700     END-IF.
122800     MOVE ZERO TO C-RATE-IDX.
122900     PERFORM 2620-TEST-RATE THRU 2620-EXIT
123000             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-RATE-CNT.
123100     IF C-RATE-IDX = 0
123200         GO TO 2600-EXIT
123300     END-IF.
123400     COMPUTE C-SHIP-COST ROUNDED =
123500             T-RATE-BASE(C-RATE-IDX) +
123600             (T-RATE-PERKM(C-RATE-IDX) * C-MIN-DIST).
123700 2600-EXIT.
123800     EXIT.
123900 2605-ADD-LINE-VOLUME.
124000     MOVE ZERO TO C-JX.
124100     PERFORM 2607-TEST-DIMENSION THRU 2607-EXIT
124200             VARYING C-KX FROM 1 BY 1 UNTIL C-KX > C-DIM-CNT.
124300     IF C-JX > 0
124400         COMPUTE C-VOLUME = C-VOLUME +
124500                 (T-DIM-HEIGHT(C-JX) * T-DIM-WIDTH(C-JX) *
124600                  T-DIM-DEPTH(C-JX) * L-QTY(C-IX))
124700     END-IF.
124800 2605-EXIT.
124900     EXIT.
125000 2607-TEST-DIMENSION.
125100     IF T-DIM-PROD-ID(C-KX) = L-PROD-ID(C-IX)
125200         MOVE C-KX TO C-JX
125300         MOVE C-DIM-CNT TO C-KX
125400     END-IF.
125500 2607-EXIT.
125600     EXIT.
125700 2610-TEST-FACDIST.
125800     IF T-FZD-ZONE(C-IX) = T-CART-ZONE(C-CART-IDX)
125900         IF C-FOUND = 'N' OR T-FZD-DIST(C-IX) < C-MIN-DIST
126000             MOVE T-FZD-DIST(C-IX) TO C-MIN-DIST
126100             MOVE 'Y' TO C-FOUND
126200         END-IF
126300     END-IF.
126400 2610-EXIT.
126500     EXIT.
126600 2620-TEST-RATE.
126700     IF T-RATE-NAME(C-IX) = C-CAT-NAME-HOLD
126800         MOVE C-IX TO C-RATE-IDX
126900         MOVE C-RATE-CNT TO C-IX
127000     END-IF.
127100 2620-EXIT.
127200     EXIT.
127300*****************************************************************
127400*  2650 - SIZE CATEGORY CLASSIFIER.  CATEGORIES ARRIVE SORTED    *
127500*  ASCENDING BY MINIMUM VOLUME.  THE FIRST RANGE THAT CONTAINS   *
127600*  THE VOLUME WINS; IF THE VOLUME EXCEEDS EVERY RANGE, THE       *
127700*  LARGEST CATEGORY IS USED (TICKET MER-0358).                   *
127800*****************************************************************
127900 2650-SIZE-CATEGORY.
128000     MOVE SPACES TO C-CAT-NAME-HOLD.
128100     PERFORM 2655-TEST-CATEGORY THRU 2655-EXIT
128200             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-CAT-CNT.
128300     IF C-CAT-NAME-HOLD = SPACES AND C-CAT-CNT > 0
128400         MOVE T-CAT-NAME(C-CAT-CNT) TO C-CAT-NAME-HOLD
128500     END-IF.
128600 2650-EXIT.
128700     EXIT.
128800 2655-TEST-CATEGORY.
128900     IF C-CAT-NAME-HOLD = SPACES
129000         IF C-VOLUME >= T-CAT-MIN(C-IX) AND
129100                 (T-CAT-NOMAX(C-IX) = 'Y' OR
129200                  C-VOLUME <= T-CAT-MAX(C-IX))
129300             MOVE T-CAT-NAME(C-IX) TO C-CAT-NAME-HOLD
129400         END-IF
129500     END-IF.
129600 2655-EXIT.
129700     EXIT.
129800*****************************************************************
129900*  2700 SERIES - COUPON VALIDATOR.  NORMALIZE THE CODE LIST ON   *
130000*  THE TRANSACTION, DROP ANYTHING NOT A VALID ACTIVE UNEXPIRED   *
130100*  COUPON WITH USES LEFT, KEEP AT MOST ONE PER COUPON TYPE, THEN *
130200*  CAP TO AT MOST ONE NON-STACKABLE COUPON (TICKET MER-0267,     *
130300*  TICKET MER-0299).                                             *
130400*****************************************************************
130500 2700-VALIDATE-COUPONS.
130600     PERFORM 2710-NORMALIZE-CODES    THRU 2710-EXIT.
130700     PERFORM 2720-FILTER-VALID       THRU 2720-EXIT.
130800     PERFORM 2730-ONE-PER-TYPE       THRU 2730-EXIT.
130900     PERFORM 2740-STACKABILITY       THRU 2740-EXIT.
131000 2700-EXIT.
131100     EXIT.
131200 2710-NORMALIZE-CODES.
131300     MOVE ZERO TO C-NORM-CNT.
131400     PERFORM 2715-NORMALIZE-ONE THRU 2715-EXIT
131500             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > 5.
131600 2710-EXIT.
131700     EXIT.
131800 2715-NORMALIZE-ONE.
131900     IF CKIN-COUPON-CODES(C-IX) NOT = SPACES
132000         MOVE CKIN-COUPON-CODES(C-IX) TO N-CODE(C-NORM-CNT + 1)
132100         INSPECT N-CODE(C-NORM-CNT + 1)
132200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
132300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
132400         MOVE 'N' TO C-FOUND
132500         PERFORM 2717-TEST-DUP THRU 2717-EXIT
132600                 VARYING C-JX FROM 1 BY 1 UNTIL C-JX > C-NORM-CNT
132700         IF C-FOUND = 'N'
132800             ADD 1 TO C-NORM-CNT
132900         END-IF
133000     END-IF.
133100 2715-EXIT.
133200     EXIT.
133300 2717-TEST-DUP.
133400     IF N-CODE(C-JX) = N-CODE(C-NORM-CNT + 1)
133500         MOVE 'Y' TO C-FOUND
133600         MOVE C-NORM-CNT TO C-JX
133700     END-IF.
133800 2717-EXIT.
133900     EXIT.
134000 2720-FILTER-VALID.
134100     MOVE ZERO TO C-VALID-CNT.
134200     PERFORM 2725-FILTER-ONE THRU 2725-EXIT
134300             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-NORM-CNT.
134400 2720-EXIT.
134500     EXIT.
134600 2725-FILTER-ONE.
134700     MOVE ZERO TO C-CPN-IDX.
134800     PERFORM 2727-TEST-CPN THRU 2727-EXIT
134900             VARYING C-JX FROM 1 BY 1 UNTIL C-JX > C-CPN-CNT.
135000     IF C-CPN-IDX > 0
135100         IF T-CPN-ACTIVE(C-CPN-IDX) = 'Y'
135200                 AND (T-CPN-EXPIRY(C-CPN-IDX) = SPACES
135300                      OR T-CPN-EXPIRY(C-CPN-IDX) > C-NOW)
135400                 AND (T-CPN-USES(C-CPN-IDX) = -1
135500                      OR T-CPN-USES(C-CPN-IDX) > 0)
135600             ADD 1 TO C-VALID-CNT
135700             MOVE N-CODE(C-IX) TO V-CODE(C-VALID-CNT)
135800             MOVE T-CPN-TYPE(C-CPN-IDX) TO V-TYPE(C-VALID-CNT)
135900             MOVE C-CPN-IDX TO V-IDX(C-VALID-CNT)
136000         END-IF
136100     END-IF.
136200 2725-EXIT.
136300     EXIT.
136400 2727-TEST-CPN.
136500     IF T-CPN-CODE(C-JX) = N-CODE(C-IX)
136600         MOVE C-JX TO C-CPN-IDX
136700         MOVE C-CPN-CNT TO C-JX
136800     END-IF.
136900 2727-EXIT.
137000     EXIT.
137100 2730-ONE-PER-TYPE.
137200     MOVE ZERO TO C-KEPT-CNT.
137300     PERFORM 2735-KEEP-ONE THRU 2735-EXIT
137400             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-VALID-CNT.
137500 2730-EXIT.
137600     EXIT.
137700 2735-KEEP-ONE.
137800     MOVE 'N' TO C-FOUND.
137900     PERFORM 2737-TEST-KEPT-TYPE THRU 2737-EXIT
138000             VARYING C-JX FROM 1 BY 1 UNTIL C-JX > C-KEPT-CNT.
138100     IF C-FOUND = 'N'
138200         ADD 1 TO C-KEPT-CNT
138300         MOVE V-CODE(C-IX) TO K-CODE(C-KEPT-CNT)
138400         MOVE V-TYPE(C-IX) TO K-TYPE(C-KEPT-CNT)
138500         MOVE V-IDX(C-IX) TO K-IDX(C-KEPT-CNT)
138600     END-IF.
138700 2735-EXIT.
138800     EXIT.
138900 2737-TEST-KEPT-TYPE.
139000     IF K-TYPE(C-JX) = V-TYPE(C-IX)
139100         MOVE 'Y' TO C-FOUND
139200         MOVE C-KEPT-CNT TO C-JX
139300     END-IF.
139400 2737-EXIT.
139500     EXIT.
139600 2740-STACKABILITY.
139700     MOVE ZERO TO C-ACCEPT-CNT.
139800     MOVE 'N' TO C-FOUND.
139900     PERFORM 2745-TEST-ACCEPT THRU 2745-EXIT
140000             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-KEPT-CNT.
140100 2740-EXIT.
140200     EXIT.
140300 2745-TEST-ACCEPT.
140400     IF T-CPN-STACK(K-IDX(C-IX)) = 'Y' OR C-FOUND = 'N'
140500         ADD 1 TO C-ACCEPT-CNT
140600         MOVE K-CODE(C-IX) TO A-CODE(C-ACCEPT-CNT)
140700         MOVE K-TYPE(C-IX) TO A-TYPE(C-ACCEPT-CNT)
140800         MOVE K-IDX(C-IX) TO A-IDX(C-ACCEPT-CNT)
140900         IF T-CPN-STACK(K-IDX(C-IX)) NOT = 'Y'
141000             MOVE 'Y' TO C-FOUND
141100         END-IF
141200     END-IF.
141300 2745-EXIT.
141400     EXIT.
141500*****************************************************************
141600*  2800 SERIES - COUPON APPLIER.  SHIPPING-TYPE COUPONS ZERO THE *
141700*  FREIGHT CHARGE; ORDER-TYPE COUPONS COME OFF THE CART TOTAL    *
141800*  AFTER PROMOTIONS AND PAYMENT DISCOUNT, BEFORE ANY COUPON      *
141900*  (TICKET MER-0512).                                            *
142000*****************************************************************
142100 2800-APPLY-COUPONS.
142200     COMPUTE C-TOTAL-AFTER = C-SUBTOTAL - C-ACC-DISC.
142300     PERFORM 2805-APPLY-ONE THRU 2805-EXIT
142400             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-ACCEPT-CNT.
142500 2800-EXIT.
142600     EXIT.
142700 2805-APPLY-ONE.
142800     IF A-TYPE(C-IX) = 'S'
142900         PERFORM 2810-APPLY-SHIPPING THRU 2810-EXIT
143000     ELSE
143100         PERFORM 2820-APPLY-ORDER THRU 2820-EXIT
143200     END-IF.
143300 2805-EXIT.
143400     EXIT.
143500 2810-APPLY-SHIPPING.
143600     IF C-SHIP-COST > 0
143700         ADD 1 TO C-DISC-CNT
143800         MOVE A-CODE(C-IX) TO D-CODE(C-DISC-CNT)
143900         MOVE 'SHIPPING' TO D-SCOPE(C-DISC-CNT)
144000         MOVE T-CPN-DESC(A-IDX(C-IX)) TO D-DESC(C-DISC-CNT)
144100         MOVE C-SHIP-COST TO D-AMOUNT(C-DISC-CNT)
144200         MOVE ZERO TO C-SHIP-COST
144300         PERFORM 2890-DECREMENT-USES THRU 2890-EXIT
144400     END-IF.
144500 2810-EXIT.
144600     EXIT.
144700 2820-APPLY-ORDER.
144800     COMPUTE C-AMT ROUNDED =
144900             C-TOTAL-AFTER * T-CPN-PCT(A-IDX(C-IX))
145000             + T-CPN-AMT(A-IDX(C-IX)).
145100     IF C-AMT > 0
145200         ADD 1 TO C-DISC-CNT
145300         MOVE A-CODE(C-IX) TO D-CODE(C-DISC-CNT)
145400         MOVE 'ORDER' TO D-SCOPE(C-DISC-CNT)
145500         MOVE T-CPN-DESC(A-IDX(C-IX)) TO D-DESC(C-DISC-CNT)
145600         MOVE C-AMT TO D-AMOUNT(C-DISC-CNT)
145700         PERFORM 2890-DECREMENT-USES THRU 2890-EXIT
145800     END-IF.
145900 2820-EXIT.
146000     EXIT.
146100 2890-DECREMENT-USES.
146200     IF T-CPN-USES(A-IDX(C-IX)) NOT = -1
146300         SUBTRACT 1 FROM T-CPN-USES(A-IDX(C-IX))
146400     END-IF.
146500 2890-EXIT.
146600     EXIT.
146700*****************************************************************
146800*  2900 - FINAL TOTAL.  SHIPPING-SCOPE DISCOUNTS ALREADY ZEROED  *
146900*  THE FREIGHT CHARGE WHEN THEY WERE APPLIED, SO THE FINAL TOTAL *
147000*  SUBTRACTS EVERY OTHER DISCOUNT FROM THE SUBTOTAL AND ADDS     *
147100*  WHATEVER FREIGHT IS STILL OWED.  NEVER GOES BELOW ZERO.       *
147200*****************************************************************
147300 2900-FINALIZE.
147400     MOVE ZERO TO C-TOTAL-DISCOUNT C-NONSHIP-DISC.
147500     PERFORM 2905-SUM-DISCOUNT THRU 2905-EXIT
147600             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-DISC-CNT.
147700     COMPUTE C-FINAL-TOTAL = C-SUBTOTAL - C-NONSHIP-DISC +
147800             C-SHIP-COST.
147900     IF C-FINAL-TOTAL < 0
148000         MOVE ZERO TO C-FINAL-TOTAL
148100     END-IF.
148200 2900-EXIT.
148300     EXIT.
148400 2905-SUM-DISCOUNT.
148500     ADD D-AMOUNT(C-IX) TO C-TOTAL-DISCOUNT.
148600     IF D-SCOPE(C-IX) NOT = 'SHIPPING'
148700         ADD D-AMOUNT(C-IX) TO C-NONSHIP-DISC
148800     END-IF.
148900 2905-EXIT.
149000     EXIT.
149100*****************************************************************
149200*  2950 - WRITE THE CONFIRMED ORDER HEADER, ONE LINE RECORD PER  *
149300*  CART ITEM, AND ONE DISCOUNT RECORD PER DISCOUNT THAT ACTUALLY *
149400*  APPLIED.                                                      *
149500*****************************************************************
149600 2950-WRITE-ORDER.
149700     ADD 1 TO C-ORD-SEQ.
149800     MOVE C-ORD-SEQ TO C-ORD-SEQ-ED.
149900     STRING 'ORD' DELIMITED BY SIZE
150000             C-ORD-SEQ-ED DELIMITED BY SIZE
150100             INTO ORDH-ID.
150200     MOVE CKIN-CART-ID TO ORDH-CART-ID.
150300     MOVE CKIN-PAY-METHOD TO ORDH-PAY-METHOD.
150400     MOVE C-FULFILLMENT TO ORDH-FULFILLMENT.
150500     MOVE C-SUBTOTAL TO ORDH-SUBTOTAL.
150600     MOVE C-TOTAL-DISCOUNT TO ORDH-TOTAL-DISCOUNT.
150700     MOVE C-SHIP-COST TO ORDH-SHIPPING-COST.
150800     MOVE C-FINAL-TOTAL TO ORDH-TOTAL.
150900     STRING CKIN-COUPON-CODES(1) DELIMITED BY SIZE
151000             ',' DELIMITED BY SIZE
151100             CKIN-COUPON-CODES(2) DELIMITED BY SIZE
151200             ',' DELIMITED BY SIZE
151300             CKIN-COUPON-CODES(3) DELIMITED BY SIZE
151400             ',' DELIMITED BY SIZE
151500             CKIN-COUPON-CODES(4) DELIMITED BY SIZE
151600             ',' DELIMITED BY SIZE
151700             CKIN-COUPON-CODES(5) DELIMITED BY SIZE
151800             INTO ORDH-COUPON-CODES.
151900     MOVE 'CONFIRMED' TO ORDH-STATUS.
152000     WRITE ORDH-REC.
152100     PERFORM 2955-WRITE-LINE THRU 2955-EXIT
152200             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-LINE-CNT.
152300     PERFORM 2957-WRITE-DISC THRU 2957-EXIT
152400             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-DISC-CNT.
152500     ADD C-SUBTOTAL TO C-GT-SUBTOTAL.
152600     ADD C-TOTAL-DISCOUNT TO C-GT-DISCOUNT.
152700     ADD C-SHIP-COST TO C-GT-SHIPPING.
152800     ADD C-FINAL-TOTAL TO C-GT-FINAL.
152900 2950-EXIT.
153000     EXIT.
153100 2955-WRITE-LINE.
153200     MOVE ORDH-ID TO ORDL-ORD-ID.
153300     MOVE L-SKU(C-IX) TO ORDL-SKU.
153400     MOVE L-QTY(C-IX) TO ORDL-QUANTITY.
153500     MOVE L-PRICE(C-IX) TO ORDL-UNIT-PRICE.
153600     MOVE L-SUBTOTAL(C-IX) TO ORDL-SUBTOTAL.
153700     WRITE ORDL-REC.
153800 2955-EXIT.
153900     EXIT.
154000 2957-WRITE-DISC.
154100     MOVE ORDH-ID TO ORDD-ORD-ID.
154200     MOVE D-CODE(C-IX) TO ORDD-CODE.
154300     MOVE D-SCOPE(C-IX) TO ORDD-SCOPE.
154400     MOVE D-DESC(C-IX) TO ORDD-DESC.
154500     MOVE D-AMOUNT(C-IX) TO ORDD-AMOUNT.
154600     WRITE ORDD-REC.
154700 2957-EXIT.
154800     EXIT.
154900*****************************************************************
155000*  2960 - WRITE THE QUOTATION REPORT GROUP FOR THIS CART.        *
155100*****************************************************************
155200 2960-PRINT-GROUP.
155300     IF C-LCTR > 50
155400         PERFORM 9100-HEADING THRU 9100-EXIT
155500     END-IF.
155600     MOVE CKIN-CART-ID TO O-CART-ID.
155700     MOVE CKIN-PAY-METHOD TO O-PAY-METHOD.
155800     MOVE C-FULFILLMENT TO O-FULFILLMENT.
155900     IF C-FULFILLMENT = 'PICKUP'
156000         MOVE T-FAC-NAME(C-FAC-IDX) TO O-PICKUP-ADDR(1:24)
156100         MOVE T-FAC-STREET(C-FAC-IDX) TO O-PICKUP-ADDR(25:30)
156200         MOVE T-FAC-CITY(C-FAC-IDX) TO O-PICKUP-ADDR(55:20)
156300     ELSE
156400         MOVE T-CART-STREET(C-CART-IDX) TO O-PICKUP-ADDR(1:30)
156500         MOVE T-CART-CITY(C-CART-IDX) TO O-PICKUP-ADDR(31:20)
156600     END-IF.
156700     WRITE QRLINE FROM CART-HEADING-LINE
156800             AFTER ADVANCING 2 LINES.
156900     ADD 2 TO C-LCTR.
157000     WRITE QRLINE FROM COLUMN-HEADING-LINE AFTER ADVANCING 1 LINE.
157100     ADD 1 TO C-LCTR.
157200     PERFORM 2965-WRITE-DETAIL THRU 2965-EXIT
157300             VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-LINE-CNT.
157400     IF C-DISC-CNT > 0
157500         WRITE QRLINE FROM DISCOUNT-HEADING-LINE
157600                 AFTER ADVANCING 1 LINE
157700         ADD 1 TO C-LCTR
157800         PERFORM 2967-WRITE-DISC-LINE THRU 2967-EXIT
157900                 VARYING C-IX FROM 1 BY 1 UNTIL C-IX > C-DISC-CNT
158000     END-IF.
158100     MOVE C-SUBTOTAL TO O-GRP-SUBTOTAL.
158200     MOVE C-TOTAL-DISCOUNT TO O-GRP-DISCOUNT.
158300     MOVE C-SHIP-COST TO O-GRP-SHIPPING.
158400     MOVE C-FINAL-TOTAL TO O-GRP-FINAL.
158500     WRITE QRLINE FROM GROUP-TOTAL-LINE AFTER ADVANCING 1 LINE.
158600     ADD 1 TO C-LCTR.
158700 2960-EXIT.
158800     EXIT.
158900 2965-WRITE-DETAIL.
159000     MOVE L-SKU(C-IX) TO O-SKU.
159100     MOVE L-QTY(C-IX) TO O-QTY.
159200     MOVE L-PRICE(C-IX) TO O-PRICE.
159300     MOVE L-SUBTOTAL(C-IX) TO O-LINE-SUBTOTAL.
159400     WRITE QRLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
159500     ADD 1 TO C-LCTR.
159600 2965-EXIT.
159700     EXIT.
159800 2967-WRITE-DISC-LINE.
159900     MOVE D-CODE(C-IX) TO O-DISC-CODE.
160000     MOVE D-SCOPE(C-IX) TO O-DISC-SCOPE.
160100     MOVE D-DESC(C-IX) TO O-DISC-DESC.
160200     MOVE D-AMOUNT(C-IX) TO O-DISC-AMOUNT.
160300     WRITE QRLINE FROM DISCOUNT-LINE
160400             AFTER ADVANCING 1 LINE.
160500     ADD 1 TO C-LCTR.
160600 2967-EXIT.
160700     EXIT.
160800*****************************************************************
160900*  3000 SERIES - END OF RUN.  CLOSE EVERYTHING, WRITE THE        *
161000*  CONTROL TOTALS, AND GO HOME (TICKET MER-0447).                *
161100*****************************************************************
161200 3000-CLOSING.
161300     PERFORM 3100-GRAND-TOTAL THRU 3100-EXIT.
161400     CLOSE ORDERS-FILE ORDLINES-FILE ORDDISC-FILE QUOTERPT-FILE.
161500 3000-EXIT.
161600     EXIT.
161700 3100-GRAND-TOTAL.
161800     WRITE QRLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
161900     MOVE C-REQ-READ-CTR TO O-GT-REQ-READ.
162000     MOVE C-ORD-CONFIRMED-CTR TO O-GT-CONFIRMED.
162100     MOVE C-REQ-REJECTED-CTR TO O-GT-REJECTED.
162200     WRITE QRLINE FROM GRAND-TOTAL-LINE-1 AFTER ADVANCING 1 LINE.
162300     MOVE C-GT-SUBTOTAL TO O-GT-SUBTOTAL.
162400     MOVE C-GT-DISCOUNT TO O-GT-DISCOUNT.
162500     MOVE C-GT-SHIPPING TO O-GT-SHIPPING.
162600     MOVE C-GT-FINAL TO O-GT-FINAL.
162700     WRITE QRLINE FROM GRAND-TOTAL-LINE-2 AFTER ADVANCING 1 LINE.
162800 3100-EXIT.
162900     EXIT.
163000*****************************************************************
163100*  9000 - READ THE NEXT CHECKOUT REQUEST.                        *
163200*****************************************************************
163300 9000-READ-CHECKOUT.
163400     READ CHECKOUTS-FILE
163500         AT END MOVE 'NO ' TO MORE-CKO
163600         NOT AT END CONTINUE
163700     END-READ.
163800 9000-EXIT.
163900     EXIT.
164000*****************************************************************
164100*  9100 - PAGE HEADING FOR THE QUOTATION REPORT.  FIRED ON THE   *
164200*  FIRST GROUP AND WHENEVER THE LINE COUNT RUNS PAST THE BODY.   *
164300*****************************************************************
164400 9100-HEADING.
164500     ADD 1 TO C-PCTR.
164600     MOVE C-PCTR TO O-TITLE-PAGE.
164700     IF C-PCTR > 1
164800         WRITE QRLINE FROM COMPANY-TITLE-LINE
164900                 AFTER ADVANCING PAGE
165000     ELSE
165100         WRITE QRLINE FROM COMPANY-TITLE-LINE
165200     END-IF.
165300     MOVE ZERO TO C-LCTR.
165400 9100-EXIT.
165500     EXIT.
165600*****************************************************************
165700*  9200 - LOG A REJECTED REQUEST TO THE QUOTATION REPORT AND     *
165800*  BUMP THE REJECT COUNT.  NOTHING IS WRITTEN TO THE ORDER FILES *
165900*  FOR A REJECTED REQUEST.                                       *
166000*****************************************************************
166100 9200-REJECT.
166200     IF C-LCTR > 50
166300         PERFORM 9100-HEADING THRU 9100-EXIT
166400     END-IF.
166500     WRITE QRLINE FROM REJECT-LINE AFTER ADVANCING 1 LINE.
166600     ADD 1 TO C-LCTR.
166700     ADD 1 TO C-REQ-REJECTED-CTR.
166800 9200-EXIT.
166900     EXIT.
