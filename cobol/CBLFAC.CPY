000100*****************************************************************
000200*  CBLFAC.CPY                                                   *
000300*  FACILITY RECORD - WAREHOUSE, DISTRIBUTION CENTER, OR STORE.   *
000400*  FAC-PICKUP-AVAIL GATES WHETHER A CUSTOMER MAY SELECT THIS     *
000500*  FACILITY FOR WILL-CALL PICKUP ON A CHECKOUT REQUEST.          *
000600*****************************************************************
000700 01  FAC-REC.
000800     05  FAC-ID                  PIC X(8).
000900     05  FAC-NAME                PIC X(24).
001000     05  FAC-TYPE                PIC X(20).
001100     05  FAC-STREET              PIC X(30).
001200     05  FAC-CITY                PIC X(20).
001300     05  FAC-ZONE-ID             PIC X(8).
001400     05  FAC-PICKUP-AVAIL        PIC X(1).
001500         88  FAC-PICKUP-OK           VALUE 'Y'.
001600     05  FILLER                  PIC X(20).
