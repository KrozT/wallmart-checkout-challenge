000100*****************************************************************
000200*  CBLPRUL.CPY                                                  *
000300*  PROMOTION RULE RECORD - MANY PER PROMOTION, GROUPED UNDER     *
000400*  RULE-PROMO-CODE ON DISK.  RULE-TYPE 'C' IS EVALUATED AS A      *
000500*  CONDITION, 'A' AS AN ACTION; RULE-IMPL-KEY NAMES WHICH         *
000600*  EXECUTOR PARAGRAPH HANDLES IT (SEE 2120-DISPATCH-CONDITION FOR *
000650*  TYPE 'C' AND 2210-DISPATCH-ACTION FOR TYPE 'A').               *
000700*  A RULE CARRIES AT MOST ONE NUMERIC AND ONE PRODUCT PARAMETER; *
000800*  A MISSING NUMERIC PARAMETER IS STORED AS ZERO.                 *
000900*****************************************************************
001000 01  PRUL-REC.
001100     05  PRUL-PROMO-CODE         PIC X(16).
001200     05  PRUL-TYPE               PIC X(1).
001300         88  PRUL-IS-CONDITION       VALUE 'C'.
001400         88  PRUL-IS-ACTION          VALUE 'A'.
001500     05  PRUL-IMPL-KEY           PIC X(30).
001600     05  PRUL-NUM-PARAM          PIC S9(9)V9(4).
001700     05  PRUL-PROD-ID            PIC X(8).
001800     05  FILLER                  PIC X(20).
