000100*****************************************************************
000200*  CBLDIM.CPY                                                   *
000300*  PRODUCT DIMENSION RECORD - ONE PER PRODUCT, 1:1 WITH         *
000400*  CBLPROD.CPY.  USED TO BUILD CART VOLUME FOR THE SHIPPING     *
000500*  SIZE-CATEGORY LOOKUP.  HEIGHT/WIDTH/DEPTH ARE IN CENTIMETERS.*
000600*****************************************************************
000700 01  DIM-REC.
000800     05  DIM-PROD-ID             PIC X(8).
000900     05  DIM-HEIGHT              PIC S9(5)V99.
001000     05  DIM-WIDTH               PIC S9(5)V99.
001100     05  DIM-DEPTH               PIC S9(5)V99.
001200     05  FILLER                  PIC X(20).
