000100*****************************************************************
000200*  CBLPROD.CPY                                                  *
000300*  PRODUCT CATALOG RECORD - ONE PER SALEABLE ITEM.               *
000400*  KEYED BY PROD-ID ON THE CATALOG FILE; LOOKED UP BY SKU AT     *
000500*  CHECKOUT TIME SO THE PRICE IS ALWAYS THE CURRENT CATALOG      *
000600*  PRICE, NEVER A PRICE CAPTURED WHEN THE ITEM WAS CARTED.       *
000700*****************************************************************
000800 01  PROD-REC.
000900     05  PROD-ID                PIC X(8).
001000     05  PROD-SKU               PIC X(10).
001100     05  PROD-UNIT-PRICE        PIC S9(9)V99.
001200     05  FILLER                 PIC X(20).
