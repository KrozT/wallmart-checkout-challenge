000100*****************************************************************
000200*  CBLCART.CPY                                                  *
000300*  CART HEADER RECORD - THE SHOPPING CART A CHECKOUT REQUEST     *
000400*  PRICES.  A BLANK CART-ZONE-ID MEANS NO VALID SHIP-TO ADDRESS  *
000500*  WAS ON FILE FOR THE CUSTOMER.                                  *
000600*****************************************************************
000700 01  CART-REC.
000800     05  CART-ID                 PIC X(8).
000900     05  CART-ZONE-ID            PIC X(8).
001000     05  CART-STREET             PIC X(30).
001100     05  CART-CITY               PIC X(20).
001200     05  FILLER                  PIC X(20).
