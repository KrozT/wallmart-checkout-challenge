000100*****************************************************************
000200*  CBLRATE.CPY                                                  *
000300*  SHIPPING RATE RECORD - ONE PER SIZE CATEGORY.  COST FOR A     *
000400*  DELIVERY IS THE BASE COST PLUS COST-PER-KM TIMES THE          *
000500*  DISTANCE FROM THE NEAREST SERVING FACILITY.                   *
000600*****************************************************************
000700 01  RATE-REC.
000800     05  RATE-CAT-NAME           PIC X(4).
000900     05  RATE-BASE-COST          PIC S9(7)V99.
001000     05  RATE-COST-PER-KM        PIC S9(5)V99.
001100     05  FILLER                  PIC X(20).
