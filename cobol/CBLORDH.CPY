000100*****************************************************************
000200*  CBLORDH.CPY                                                  *
000300*  CONFIRMED ORDER HEADER RECORD - ONE PER CHECKOUT REQUEST      *
000400*  THAT PRICED SUCCESSFULLY.  ORD-COUPON-CODES IS THE REQUEST'S  *
000500*  RAW CODE LIST, COMMA-JOINED, FOR AUDIT; IT IS NOT THE LIST OF *
000600*  CODES THAT ACTUALLY APPLIED.                                  *
000700*****************************************************************
000800 01  ORDH-REC.
000900     05  ORDH-ID                 PIC X(8).
001000     05  ORDH-CART-ID            PIC X(8).
001100     05  ORDH-PAY-METHOD         PIC X(8).
001200     05  ORDH-FULFILLMENT        PIC X(8).
001300     05  ORDH-SUBTOTAL           PIC S9(9)V99.
001400     05  ORDH-TOTAL-DISCOUNT     PIC S9(9)V99.
001500     05  ORDH-SHIPPING-COST      PIC S9(7)V99.
001600     05  ORDH-TOTAL              PIC S9(9)V99.
001700     05  ORDH-COUPON-CODES       PIC X(84).
001800     05  ORDH-STATUS             PIC X(10).
001900     05  FILLER                  PIC X(20).
