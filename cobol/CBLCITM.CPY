000100*****************************************************************
000200*  CBLCITM.CPY                                                  *
000300*  CART ITEM RECORD - ONE PER PRODUCT LINE ON A CART, GROUPED    *
000400*  UNDER ITEM-CART-ID ON DISK.  QUANTITIES FOR THE SAME PRODUCT  *
000500*  ON THE SAME CART HAVE ALREADY BEEN MERGED BY THE TIME THIS    *
000600*  FILE IS WRITTEN.                                               *
000700*****************************************************************
000800 01  CITM-REC.
000900     05  CITM-CART-ID            PIC X(8).
001000     05  CITM-PROD-ID            PIC X(8).
001100     05  CITM-SKU                PIC X(10).
001200     05  CITM-QUANTITY           PIC S9(5).
001300     05  FILLER                  PIC X(20).
