000100*****************************************************************
000200*  CBLORDD.CPY                                                  *
000300*  CONFIRMED ORDER DISCOUNT RECORD - ONE PER DISCOUNT THAT       *
000400*  ACTUALLY APPLIED (PROMOTION, PAYMENT METHOD, OR COUPON).      *
000500*  OD-SCOPE TELLS WHERE THE AMOUNT CAME OFF: ORDER, ITEM,         *
000600*  PAYMENT, OR SHIPPING.                                          *
000700*****************************************************************
000800 01  ORDD-REC.
000900     05  ORDD-ORD-ID             PIC X(8).
001000     05  ORDD-CODE               PIC X(16).
001100     05  ORDD-SCOPE              PIC X(8).
001200     05  ORDD-DESC               PIC X(30).
001300     05  ORDD-AMOUNT             PIC S9(9)V99.
001400     05  FILLER                  PIC X(20).
