000100*****************************************************************
000200*  CBLORDL.CPY                                                  *
000300*  CONFIRMED ORDER LINE RECORD - ONE PER CART ITEM PRICED.       *
000400*  OL-UNIT-PRICE IS THE CATALOG PRICE READ AT CHECKOUT TIME.     *
000500*****************************************************************
000600 01  ORDL-REC.
000700     05  ORDL-ORD-ID             PIC X(8).
000800     05  ORDL-SKU                PIC X(10).
000900     05  ORDL-QUANTITY           PIC S9(5).
001000     05  ORDL-UNIT-PRICE         PIC S9(9)V99.
001100     05  ORDL-SUBTOTAL           PIC S9(9)V99.
001200     05  FILLER                  PIC X(20).
